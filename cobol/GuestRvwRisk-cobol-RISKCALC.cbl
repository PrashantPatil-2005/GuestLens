000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RISKCALC.
000400 AUTHOR. R WOJCIK.
000500 INSTALLATION. GUEST RISK SYSTEMS.
000600 DATE-WRITTEN. 08/01/16.
000700 DATE-COMPILED. 08/01/16.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    TAKES ONE LISTING-INTEL-RECORD (BUILT BY RVWINTEL) AND FILLS
001300*    IN THE RISK-SCORING FIELDS OF A RISK-ASSESS-RECORD: PER-
001400*    ASPECT RISK SCORE/LEVEL, OVERALL RISK SCORE/LEVEL, AND
001500*    OVERALL CONFIDENCE. CALLED ONCE PER LISTING BY RSKASSES
001600*    BEFORE CONTRADICTION DETECTION AND ACTION MAPPING.
001700*
001800*    ASPECT RISK = 50% SENTIMENT-RISK + 25% VARIANCE-RISK +
001900*                  25% TREND-RISK
002000*    OVERALL RISK = CONFIDENCE-WEIGHTED MEAN OF ASPECT RISKS
002100*                  (WEIGHT FLOORED AT 0.1 SO NO MENTIONED ASPECT
002200*                  IS SILENCED ENTIRELY)
002300*
002400******************************************************************
002500* MAINTENANCE:
002600*   08/01/16  RW   ORIGINAL - MODELLED ON THE OLD BILLING COST     GR1001
002700*                  CALCULATOR (SAME "CALC-AND-RETURN" CALL SHAPE)  GR1001
002800*   02/09/19  RW   ADDED OVERALL-CONFIDENCE ROLL-UP (TICKET        GR1162
002900*                  GR-1162)                                        GR1162
003000*   07/10/23  DSK  WORKING-STORAGE WAS PREFIXED WK- - NOT A HOUSE  GR2701
003100*                  CONVENTION. RENAMED TO WS- PER THE SHOP'S OWN   GR2701
003200*                  PREFIX (TICKET GR-2701)                         GR2701
003300******************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004700 01  MISC-FIELDS.
004800     05  WS-SENT-RISK             PIC S9(5)V99 COMP-3.
004900     05  WS-VAR-RISK              PIC S9(5)V99 COMP-3.
005000     05  WS-TREND-RISK            PIC S9(5)V99 COMP-3.
005100     05  WS-ASPECT-RISK           PIC S9(5)V99 COMP-3.
005200     05  FILLER                   PIC X(04) VALUE SPACES.
005300
005400 01  WS-OVERALL-ACCUM.
005500     05  WS-RISK-NUMER            PIC S9(7)V9(4) COMP-3.
005600     05  WS-RISK-DENOM            PIC S9(5)V9(4) COMP-3.
005700     05  WS-CONF-NUMER            PIC S9(7)V9(4) COMP-3.
005800     05  WS-CONF-DENOM            PIC S9(7)       COMP.
005900     05  WS-WEIGHT                PIC S9(3)V9(4) COMP-3.
006000     05  FILLER                   PIC X(04) VALUE SPACES.
006100
006200* RISK-LEVEL BREAKPOINT TABLE - SCORE <= RISKLVL-MAX GIVES THE
006300* LEVEL NAME. SAME 30/50/70 BREAKS FOR ASPECT AND OVERALL RISK.
006400 01  RISKLVL-TABLE-VALUES.
006500     05  FILLER                   PIC 9(3)V99 VALUE 30.00.
006600     05  FILLER                   PIC X(08)   VALUE "LOW".
006700     05  FILLER                   PIC 9(3)V99 VALUE 50.00.
006800     05  FILLER                   PIC X(08)   VALUE "MODERATE".
006900     05  FILLER                   PIC 9(3)V99 VALUE 70.00.
007000     05  FILLER                   PIC X(08)   VALUE "HIGH".
007100     05  FILLER                   PIC 9(3)V99 VALUE 999.99.
007200     05  FILLER                   PIC X(08)   VALUE "CRITICAL".
007300
007400 01  RISKLVL-TABLE REDEFINES RISKLVL-TABLE-VALUES.
007500     05  RISKLVL-ENTRY OCCURS 4 TIMES INDEXED BY RISKLVL-IDX.
007600         10  RISKLVL-MAX          PIC 9(3)V99.
007700         10  RISKLVL-NAME         PIC X(08).
007800
007900* TREND-CODE TO RISK-POINTS TABLE (I/D/S/N - SEE LSTINTEL 88S).
008000 01  TRENDRISK-TABLE-VALUES.
008100     05  FILLER                   PIC X(01) VALUE "I".
008200     05  FILLER                   PIC 9(3)  VALUE 000.
008300     05  FILLER                   PIC X(01) VALUE "D".
008400     05  FILLER                   PIC 9(3)  VALUE 100.
008500     05  FILLER                   PIC X(01) VALUE "S".
008600     05  FILLER                   PIC 9(3)  VALUE 040.
008700     05  FILLER                   PIC X(01) VALUE "N".
008800     05  FILLER                   PIC 9(3)  VALUE 040.
008900
009000 01  TRENDRISK-TABLE REDEFINES TRENDRISK-TABLE-VALUES.
009100     05  TRENDRISK-ENTRY OCCURS 4 TIMES
009200                       INDEXED BY TRENDRISK-IDX.
009300         10  TRENDRISK-CODE       PIC X(01).
009400         10  TRENDRISK-VALUE      PIC 9(3).
009500
009600 LINKAGE SECTION.
009700 COPY LSTINTEL.
009800 COPY RISKREC.
009900 01  RETURN-CD                    PIC S9(4) COMP.
010000
010100 PROCEDURE DIVISION USING LISTING-INTEL-RECORD,
010200                           RISK-ASSESS-RECORD, RETURN-CD.
010300     MOVE LI-LISTING-ID TO RA-LISTING-ID.
010400     PERFORM 100-CALC-ASPECT-RISK THRU 100-EXIT
010500               VARYING LI-ASPECT-IDX FROM 1 BY 1
010600               UNTIL LI-ASPECT-IDX > 6.
010700     PERFORM 200-CALC-OVERALL-RISK THRU 200-EXIT.
010800     MOVE ZERO TO RETURN-CD.
010900     GOBACK.
011000
011100 100-CALC-ASPECT-RISK.
011200     SET RA-ASPECT-IDX TO LI-ASPECT-IDX.
011300     IF LI-MENTION-COUNT(LI-ASPECT-IDX) = ZERO
011400         MOVE ZERO TO RA-ASPECT-RISK-SCORE(RA-ASPECT-IDX)
011500         MOVE "LOW     " TO RA-ASPECT-RISK-LEVEL(RA-ASPECT-IDX)
011600         GO TO 100-EXIT.
011700
011800     COMPUTE WS-SENT-RISK ROUNDED =
011900          ((1 - LI-WEIGHTED-SENT(LI-ASPECT-IDX)) / 2) * 100.
012000
012100     COMPUTE WS-VAR-RISK ROUNDED =
012200          LI-SENT-VARIANCE(LI-ASPECT-IDX) * 4 * 100.
012300     IF WS-VAR-RISK > 100
012400         MOVE 100 TO WS-VAR-RISK.
012500
012600     SET TRENDRISK-IDX TO 1.
012700     SEARCH TRENDRISK-ENTRY
012800         AT END
012900             MOVE 40 TO WS-TREND-RISK
013000         WHEN TRENDRISK-CODE(TRENDRISK-IDX) =
013100                  LI-TREND(LI-ASPECT-IDX)
013200             MOVE TRENDRISK-VALUE(TRENDRISK-IDX)
013300                                      TO WS-TREND-RISK
013400     END-SEARCH.
013500
013600     COMPUTE WS-ASPECT-RISK ROUNDED =
013700          (0.50 * WS-SENT-RISK) + (0.25 * WS-VAR-RISK)
013800                                 + (0.25 * WS-TREND-RISK).
013900     IF WS-ASPECT-RISK > 100
014000         MOVE 100 TO WS-ASPECT-RISK.
014100     IF WS-ASPECT-RISK < 0
014200         MOVE ZERO TO WS-ASPECT-RISK.
014300     MOVE WS-ASPECT-RISK TO RA-ASPECT-RISK-SCORE(RA-ASPECT-IDX).
014400     PERFORM 150-SET-RISK-LEVEL THRU 150-EXIT.
014500 100-EXIT.
014600     EXIT.
014700
014800 150-SET-RISK-LEVEL.
014900     SET RISKLVL-IDX TO 1.
015000     SEARCH RISKLVL-ENTRY
015100         AT END
015200             MOVE "CRITICAL" TO
015300                      RA-ASPECT-RISK-LEVEL(RA-ASPECT-IDX)
015400         WHEN RA-ASPECT-RISK-SCORE(RA-ASPECT-IDX) <=
015500                  RISKLVL-MAX(RISKLVL-IDX)
015600             MOVE RISKLVL-NAME(RISKLVL-IDX) TO
015700                      RA-ASPECT-RISK-LEVEL(RA-ASPECT-IDX)
015800     END-SEARCH.
015900 150-EXIT.
016000     EXIT.
016100
016200 200-CALC-OVERALL-RISK.
016300     MOVE ZERO TO WS-RISK-NUMER WS-RISK-DENOM.
016400     MOVE ZERO TO WS-CONF-NUMER WS-CONF-DENOM.
016500     PERFORM 210-ACCUM-ONE-ASPECT THRU 210-EXIT
016600               VARYING LI-ASPECT-IDX FROM 1 BY 1
016700               UNTIL LI-ASPECT-IDX > 6.
016800
016900     IF WS-RISK-DENOM > ZERO
017000         COMPUTE RA-OVERALL-RISK-SCORE ROUNDED =
017100                    WS-RISK-NUMER / WS-RISK-DENOM
017200     ELSE
017300         MOVE ZERO TO RA-OVERALL-RISK-SCORE
017400     END-IF.
017500     IF WS-CONF-DENOM > ZERO
017600         COMPUTE RA-OVERALL-CONFIDENCE ROUNDED =
017700                    WS-CONF-NUMER / WS-CONF-DENOM
017800     ELSE
017900         MOVE ZERO TO RA-OVERALL-CONFIDENCE
018000     END-IF.
018100
018200     SET RISKLVL-IDX TO 1.
018300     SEARCH RISKLVL-ENTRY
018400         AT END
018500             MOVE "CRITICAL" TO RA-RISK-LEVEL
018600         WHEN RA-OVERALL-RISK-SCORE <= RISKLVL-MAX(RISKLVL-IDX)
018700             MOVE RISKLVL-NAME(RISKLVL-IDX) TO RA-RISK-LEVEL
018800     END-SEARCH.
018900 200-EXIT.
019000     EXIT.
019100
019200 210-ACCUM-ONE-ASPECT.
019300     IF LI-MENTION-COUNT(LI-ASPECT-IDX) > ZERO
019400         SET RA-ASPECT-IDX TO LI-ASPECT-IDX
019500         MOVE LI-CONFIDENCE(LI-ASPECT-IDX) TO WS-WEIGHT
019600         IF WS-WEIGHT < 0.1
019700             MOVE 0.1 TO WS-WEIGHT
019800         END-IF
019900         COMPUTE WS-RISK-NUMER =
020000              WS-RISK-NUMER +
020100              (RA-ASPECT-RISK-SCORE(RA-ASPECT-IDX) *
020200                                         WS-WEIGHT)
020300         ADD WS-WEIGHT TO WS-RISK-DENOM
020400         COMPUTE WS-CONF-NUMER =
020500              WS-CONF-NUMER +
020600              (LI-MENTION-COUNT(LI-ASPECT-IDX) *
020700                                LI-CONFIDENCE(LI-ASPECT-IDX))
020800         ADD LI-MENTION-COUNT(LI-ASPECT-IDX)
020900                                    TO WS-CONF-DENOM
021000     END-IF.
021100 210-EXIT.
021200     EXIT.
