000100******************************************************************
000200* COPYBOOK CONFTBLS                                              *
000300* CONFIDENCE-SCORING LOOKUP TABLE USED BY RVWINTEL.              *
000400* VOLUME COMPONENT = LN(1+N)/LN(21), N = MENTION COUNT, N >= 20  *
000500* SATURATES AT 1.0. FIXED-DECIMAL LOOKUP REPLACES A RUN-TIME LN  *
000600* FUNCTION, WHICH THIS COMPILER DOES NOT SUPPORT.                *
000700******************************************************************
000800* MAINTENANCE:                                                   *
000900*   08/02/16  RW   ORIGINAL - 20-POINT LN LOOKUP TABLE SUPPLIED   *
001000*                  BY THE ANALYTICS TEAM                         *
001100******************************************************************
001200 01  LNLOOKUP-TABLE-VALUES.
001300     05  FILLER               PIC 9(02) VALUE 01.
001400     05  FILLER               PIC 9V9(4) VALUE 0.2277.
001500     05  FILLER               PIC 9(02) VALUE 02.
001600     05  FILLER               PIC 9V9(4) VALUE 0.3608.
001700     05  FILLER               PIC 9(02) VALUE 03.
001800     05  FILLER               PIC 9V9(4) VALUE 0.4553.
001900     05  FILLER               PIC 9(02) VALUE 04.
002000     05  FILLER               PIC 9V9(4) VALUE 0.5286.
002100     05  FILLER               PIC 9(02) VALUE 05.
002200     05  FILLER               PIC 9V9(4) VALUE 0.5885.
002300     05  FILLER               PIC 9(02) VALUE 06.
002400     05  FILLER               PIC 9V9(4) VALUE 0.6392.
002500     05  FILLER               PIC 9(02) VALUE 07.
002600     05  FILLER               PIC 9V9(4) VALUE 0.6830.
002700     05  FILLER               PIC 9(02) VALUE 08.
002800     05  FILLER               PIC 9V9(4) VALUE 0.7217.
002900     05  FILLER               PIC 9(02) VALUE 09.
003000     05  FILLER               PIC 9V9(4) VALUE 0.7563.
003100     05  FILLER               PIC 9(02) VALUE 10.
003200     05  FILLER               PIC 9V9(4) VALUE 0.7876.
003300     05  FILLER               PIC 9(02) VALUE 11.
003400     05  FILLER               PIC 9V9(4) VALUE 0.8162.
003500     05  FILLER               PIC 9(02) VALUE 12.
003600     05  FILLER               PIC 9V9(4) VALUE 0.8425.
003700     05  FILLER               PIC 9(02) VALUE 13.
003800     05  FILLER               PIC 9V9(4) VALUE 0.8668.
003900     05  FILLER               PIC 9(02) VALUE 14.
004000     05  FILLER               PIC 9V9(4) VALUE 0.8895.
004100     05  FILLER               PIC 9(02) VALUE 15.
004200     05  FILLER               PIC 9V9(4) VALUE 0.9107.
004300     05  FILLER               PIC 9(02) VALUE 16.
004400     05  FILLER               PIC 9V9(4) VALUE 0.9306.
004500     05  FILLER               PIC 9(02) VALUE 17.
004600     05  FILLER               PIC 9V9(4) VALUE 0.9494.
004700     05  FILLER               PIC 9(02) VALUE 18.
004800     05  FILLER               PIC 9V9(4) VALUE 0.9671.
004900     05  FILLER               PIC 9(02) VALUE 19.
005000     05  FILLER               PIC 9V9(4) VALUE 0.9840.
005100     05  FILLER               PIC 9(02) VALUE 20.
005200     05  FILLER               PIC 9V9(4) VALUE 1.0000.
005300
005400 01  LNLOOKUP-TABLE REDEFINES LNLOOKUP-TABLE-VALUES.
005500     05  LNLOOKUP-ENTRY OCCURS 20 TIMES
005600                       INDEXED BY LNLOOKUP-IDX.
005700         10  LNLOOKUP-N           PIC 9(02).
005800         10  LNLOOKUP-VOLUME       PIC 9V9(4).
