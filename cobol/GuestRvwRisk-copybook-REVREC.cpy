000100******************************************************************
000200* COPYBOOK REVREC                                                *
000300* GUEST REVIEW RECORD - INPUT TO RVWINTEL (PASS 1)               *
000400* ONE RECORD PER GUEST REVIEW, FIXED LENGTH 254 BYTES - THIS IS  *
000500* THE EXTERNAL INTERCHANGE LENGTH THE UPSTREAM REVIEW-EXPORT    *
000600* JOB PINS, SO THE RECORD IS NOT PADDED PAST IT FOR HOUSE       *
000700* FILLER HABIT (REVIEW-TEXT RUNS TO THE END OF THE RECORD, NO   *
000800* SPARE BYTE TO PAD)                                            *
000900* FILE IS SORTED BY LISTING-ID BEFORE THIS JOB STEP RUNS         *
001000******************************************************************
001100* MAINTENANCE:                                                   *
001200*   07/11/16  RW   ORIGINAL LAYOUT - NIGHTLY REVIEW INTEL JOB     *
001300*   02/02/19  RW   WIDENED REVIEWER-NAME 16 -> 20 PER HELPDESK    *
001400*                  TICKET GR-1140 (TRUNCATED GUEST NAMES)         *
001500*   09/14/21  DSK  ADDED RATING REDEFINES FOR BLANK/NO-RATING     *
001600*                  REVIEWS (TICKET GR-2203)                       *
001700*   06/05/23  DSK  DROPPED THE TRAILING FILLER BYTE ADDED LAST     *
001800*                  PASS - IT PUSHED US PAST THE EXPORT JOB'S      *
001900*                  PINNED 254-BYTE LENGTH. ABSORBED INTO           *
002000*                  REVIEW-TEXT INSTEAD (TICKET GR-2602)            *
002100*   06/19/23  DSK  PRIOR FIX WAS STILL WRONG - SHRINKING           *
002200*                  REVIEW-TEXT TO X(199) TRUNCATED THE LAST BYTE    *
002300*                  OF ANY FULL 200-BYTE REVIEW COMING OFF THE       *
002400*                  PINNED 254-BYTE INPUT RECORD.  REVIEW-TEXT IS    *
002500*                  BACK TO X(200) PER THE ORIGINAL WIDTH - THE      *
002600*                  RECORD HAS NO SPARE BYTE, SO NO FILLER AT ALL    *
002700*                  (TICKET GR-2602, SAME AS RUNCTL.CPY'S FIX)       *
002800******************************************************************
002900 01  REVIEW-RECORD.
003000     05  REVIEW-ID               PIC X(12).
003100     05  LISTING-ID               PIC X(12).
003200     05  REVIEWER-NAME            PIC X(20).
003300     05  REVIEW-DATE              PIC 9(8).
003400     05  RATING-X                 PIC X(02).
003500         88  RATING-NOT-GIVEN     VALUE SPACES.
003600     05  RATING REDEFINES RATING-X
003700                                  PIC 9V9.
003800     05  REVIEW-TEXT              PIC X(200).
003900*    RECORD LENGTH: 12+12+20+8+2+200 = 254
