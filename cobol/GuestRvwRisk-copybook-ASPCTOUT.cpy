000100******************************************************************
000200* COPYBOOK ASPCTOUT                                              *
000300* PER-SENTENCE ASPECT-DETECTION RESULT - BUILT BY ASPCTDET,      *
000400* CONSUMED BY RVWINTEL. FIXED ORDER, SAME AS LSTINTEL/RISKREC:   *
000500*   (1) CLEANLINESS (2) NOISE (3) LOCATION (4) HOST-BEHAVIOR     *
000600*   (5) AMENITIES   (6) SAFETY                                   *
000700******************************************************************
000800* MAINTENANCE:                                                   *
000900*   07/25/16  RW   ORIGINAL                                      *
001000******************************************************************
001100 01  ASPECT-RESULT-AREA.
001200     05  AR-ASPECT OCCURS 6 TIMES INDEXED BY AR-ASPECT-IDX.
001300         10  AR-DETECTED          PIC X(01).
001400             88  AR-IS-DETECTED   VALUE "Y".
001500         10  AR-MATCH-WEIGHT      PIC 9V9.
001600     05  FILLER                   PIC X(08) VALUE SPACES.
