000100******************************************************************
000200* COPYBOOK SENTLEX                                               *
000300* SENTIMENT WORD LEXICON AND INTENSITY MODIFIER TABLE USED BY    *
000400* SENTSCOR. SENTIMENT SCORES RUN -1 (WORST) TO +1 (BEST).        *
000500* INTENSITY MODIFIERS MULTIPLY THE NEXT SENTIMENT WORD'S SCORE.  *
000600******************************************************************
000700* MAINTENANCE:                                                   *
000800*   07/28/16  RW   ORIGINAL 45-WORD SENTIMENT LEXICON             *
000900*   04/02/19  RW   ADDED INTENSITY MODIFIER TABLE (TICKET GR-1210)*
001000*   11/18/21  DSK  ADDED 'A BIT' PHRASE MODIFIER (TICKET GR-2301) *
001050*   06/19/23  DSK  MOVED 'A BIT' OUT OF INTNSMOD-TABLE INTO ITS   *
001060*                  OWN WORD1/WORD2 MODPHRASE-TABLE - A ONE-WORD   *
001070*                  TABLE SLOT CAN NEVER EQUAL A TWO-WORD VALUE    *
001080*                  SINCE PREPROC SPLITS THE SENTENCE ONE WORD PER *
001090*                  SLOT, SO THE MODIFIER WAS NEVER FIRING          *
001095*                  (TICKET GR-2602)                               *
001100******************************************************************
001200 01  SENTLEX-TABLE-VALUES.
001300     05  FILLER               PIC X(15) VALUE "AMAZING".
001400     05  FILLER               PIC S9V9  VALUE .9.
001500     05  FILLER               PIC X(15) VALUE "EXCELLENT".
001600     05  FILLER               PIC S9V9  VALUE .9.
001700     05  FILLER               PIC X(15) VALUE "WONDERFUL".
001800     05  FILLER               PIC S9V9  VALUE .9.
001900     05  FILLER               PIC X(15) VALUE "PERFECT".
002000     05  FILLER               PIC S9V9  VALUE .9.
002100     05  FILLER               PIC X(15) VALUE "GREAT".
002200     05  FILLER               PIC S9V9  VALUE .8.
002300     05  FILLER               PIC X(15) VALUE "FANTASTIC".
002400     05  FILLER               PIC S9V9  VALUE .9.
002500     05  FILLER               PIC X(15) VALUE "SPOTLESS".
002600     05  FILLER               PIC S9V9  VALUE .8.
002700     05  FILLER               PIC X(15) VALUE "LOVE".
002800     05  FILLER               PIC S9V9  VALUE .8.
002900     05  FILLER               PIC X(15) VALUE "LOVED".
003000     05  FILLER               PIC S9V9  VALUE .8.
003100     05  FILLER               PIC X(15) VALUE "BEAUTIFUL".
003200     05  FILLER               PIC S9V9  VALUE .7.
003300     05  FILLER               PIC X(15) VALUE "GOOD".
003400     05  FILLER               PIC S9V9  VALUE .6.
003500     05  FILLER               PIC X(15) VALUE "NICE".
003600     05  FILLER               PIC S9V9  VALUE .6.
003700     05  FILLER               PIC X(15) VALUE "CLEAN".
003800     05  FILLER               PIC S9V9  VALUE .6.
003900     05  FILLER               PIC X(15) VALUE "COMFORTABLE".
004000     05  FILLER               PIC S9V9  VALUE .6.
004100     05  FILLER               PIC X(15) VALUE "HELPFUL".
004200     05  FILLER               PIC S9V9  VALUE .7.
004300     05  FILLER               PIC X(15) VALUE "RESPONSIVE".
004400     05  FILLER               PIC S9V9  VALUE .7.
004500     05  FILLER               PIC X(15) VALUE "FRIENDLY".
004600     05  FILLER               PIC S9V9  VALUE .7.
004700     05  FILLER               PIC X(15) VALUE "QUIET".
004800     05  FILLER               PIC S9V9  VALUE .6.
004900     05  FILLER               PIC X(15) VALUE "SAFE".
005000     05  FILLER               PIC S9V9  VALUE .6.
005100     05  FILLER               PIC X(15) VALUE "CONVENIENT".
005200     05  FILLER               PIC S9V9  VALUE .6.
005300     05  FILLER               PIC X(15) VALUE "PEACEFUL".
005400     05  FILLER               PIC S9V9  VALUE .6.
005500     05  FILLER               PIC X(15) VALUE "OK".
005600     05  FILLER               PIC S9V9  VALUE .1.
005700     05  FILLER               PIC X(15) VALUE "OKAY".
005800     05  FILLER               PIC S9V9  VALUE .1.
005900     05  FILLER               PIC X(15) VALUE "AVERAGE".
006000     05  FILLER               PIC S9V9  VALUE 0.
006100     05  FILLER               PIC X(15) VALUE "POOR".
006200     05  FILLER               PIC S9V9  VALUE -.6.
006300     05  FILLER               PIC X(15) VALUE "BAD".
006400     05  FILLER               PIC S9V9  VALUE -.6.
006500     05  FILLER               PIC X(15) VALUE "DIRTY".
006600     05  FILLER               PIC S9V9  VALUE -.7.
006700     05  FILLER               PIC X(15) VALUE "NOISY".
006800     05  FILLER               PIC S9V9  VALUE -.6.
006900     05  FILLER               PIC X(15) VALUE "LOUD".
007000     05  FILLER               PIC S9V9  VALUE -.5.
007100     05  FILLER               PIC X(15) VALUE "RUDE".
007200     05  FILLER               PIC S9V9  VALUE -.8.
007300     05  FILLER               PIC X(15) VALUE "UNHELPFUL".
007400     05  FILLER               PIC S9V9  VALUE -.7.
007500     05  FILLER               PIC X(15) VALUE "TERRIBLE".
007600     05  FILLER               PIC S9V9  VALUE -.9.
007700     05  FILLER               PIC X(15) VALUE "AWFUL".
007800     05  FILLER               PIC S9V9  VALUE -.9.
007900     05  FILLER               PIC X(15) VALUE "DISGUSTING".
008000     05  FILLER               PIC S9V9  VALUE -.9.
008100     05  FILLER               PIC X(15) VALUE "HORRIBLE".
008200     05  FILLER               PIC S9V9  VALUE -.9.
008300     05  FILLER               PIC X(15) VALUE "FILTHY".
008400     05  FILLER               PIC S9V9  VALUE -.8.
008500     05  FILLER               PIC X(15) VALUE "UNCOMFORTABLE".
008600     05  FILLER               PIC S9V9  VALUE -.6.
008700     05  FILLER               PIC X(15) VALUE "BROKEN".
008800     05  FILLER               PIC S9V9  VALUE -.6.
008900     05  FILLER               PIC X(15) VALUE "UNSAFE".
009000     05  FILLER               PIC S9V9  VALUE -.8.
009100     05  FILLER               PIC X(15) VALUE "DANGEROUS".
009200     05  FILLER               PIC S9V9  VALUE -.8.
009300     05  FILLER               PIC X(15) VALUE "SMELLY".
009400     05  FILLER               PIC S9V9  VALUE -.7.
009500     05  FILLER               PIC X(15) VALUE "WORST".
009600     05  FILLER               PIC S9V9  VALUE -.9.
009700     05  FILLER               PIC X(15) VALUE "SKETCHY".
009800     05  FILLER               PIC S9V9  VALUE -.7.
009900     05  FILLER               PIC X(15) VALUE "MESS".
010000     05  FILLER               PIC S9V9  VALUE -.6.
010100     05  FILLER               PIC X(15) VALUE "MESSY".
010200     05  FILLER               PIC S9V9  VALUE -.6.
010300
010400 01  SENTLEX-TABLE REDEFINES SENTLEX-TABLE-VALUES.
010500     05  SENTLEX-ENTRY OCCURS 45 TIMES
010600                       INDEXED BY SENTLEX-IDX.
010700         10  SENTLEX-WORD         PIC X(15).
010800         10  SENTLEX-SCORE        PIC S9V9.
010900
011000 01  INTNSMOD-TABLE-VALUES.
011100     05  FILLER               PIC X(10) VALUE "VERY".
011200     05  FILLER               PIC 9V9   VALUE 1.3.
011300     05  FILLER               PIC X(10) VALUE "EXTREMELY".
011400     05  FILLER               PIC 9V9   VALUE 1.5.
011500     05  FILLER               PIC X(10) VALUE "REALLY".
011600     05  FILLER               PIC 9V9   VALUE 1.3.
011700     05  FILLER               PIC X(10) VALUE "SO".
011800     05  FILLER               PIC 9V9   VALUE 1.2.
011900     05  FILLER               PIC X(10) VALUE "SOMEWHAT".
012000     05  FILLER               PIC 9V9   VALUE 0.5.
012100     05  FILLER               PIC X(10) VALUE "SLIGHTLY".
012200     05  FILLER               PIC 9V9   VALUE 0.5.
012500
012600 01  INTNSMOD-TABLE REDEFINES INTNSMOD-TABLE-VALUES.
012700     05  INTNSMOD-ENTRY OCCURS 6 TIMES
012800                       INDEXED BY INTNSMOD-IDX.
012900         10  INTNSMOD-WORD        PIC X(10).
013000         10  INTNSMOD-MULT        PIC 9V9.
013100
013200* TWO-WORD INTENSITY MODIFIER - "A BIT" CANNOT LIVE IN
013300* INTNSMOD-TABLE SINCE PREPROC SPLITS THE SENTENCE ONE WORD PER
013400* PW-WORD-TEXT SLOT AND A TWO-WORD VALUE CAN NEVER MATCH A SINGLE
013500* SLOT (TICKET GR-2602) - SAME WORD1/WORD2 SHAPE AS ASPCTDET'S
013600* PHRASE-TABLE.
013700 01  MODPHRASE-TABLE-VALUES.
013800     05  FILLER               PIC X(08) VALUE "A".
013900     05  FILLER               PIC X(08) VALUE "BIT".
014000     05  FILLER               PIC 9V9   VALUE 0.5.
014100
014200 01  MODPHRASE-TABLE REDEFINES MODPHRASE-TABLE-VALUES.
014300     05  MODPHRASE-ENTRY OCCURS 1 TIMES
014400                       INDEXED BY MODPHRASE-IDX.
014500         10  MODPHRASE-WORD1      PIC X(08).
014600         10  MODPHRASE-WORD2      PIC X(08).
014700         10  MODPHRASE-MULT       PIC 9V9.
