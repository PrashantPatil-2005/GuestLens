000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SENTSCOR.
000400 AUTHOR. R WOJCIK.
000500 INSTALLATION. GUEST RISK SYSTEMS.
000600 DATE-WRITTEN. 07/26/16.
000700 DATE-COMPILED. 07/26/16.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    SCORES THE SENTIMENT OF ONE SENTENCE OF A PREPROCESSED
001300*    REVIEW (PREP-WORK-AREA, BUILT BY PREPROC). WALKS THE WORD
001400*    TABLE, LOOKING UP EACH WORD IN THE SENTIMENT LEXICON
001500*    (COPY SENTLEX). AN INTENSITY MODIFIER WORD (VERY, EXTREMELY,
001600*    ...) MULTIPLIES THE NEXT SENTIMENT WORD'S SCORE. A WORD
001700*    MARKED NEGATED BY PREPROC HAS ITS SCORE MULTIPLIED BY -0.8.
001800*    THE SENTENCE SCORE IS THE ARITHMETIC MEAN OF ALL SCORED
001900*    WORDS, CLAMPED TO -1...+1. THE SAME SCORE IS THE DATA POINT
002000*    RVWINTEL RECORDS FOR EVERY ASPECT ASPCTDET DETECTED IN THE
002100*    SENTENCE (PROXIMITY WEIGHTING SIMPLIFIED TO WHOLE-SENTENCE,
002200*    PER THE ANALYTICS TEAM'S DESIGN NOTE).
002300*
002400*    CALLED ONCE PER SENTENCE BY RVWINTEL, AFTER ASPCTDET.
002500*
002600******************************************************************
002700* MAINTENANCE:
002800*   07/26/16  RW   ORIGINAL - LEXICON LOOKUP AND NEGATION FLIP     GR1001
002900*                  ONLY                                           GR1001
003000*   04/02/19  RW   ADDED INTENSITY MODIFIER TABLE (TICKET          GR1210
003100*                  GR-1210 - "EXTREMELY DIRTY" UNDER-SCORING)      GR1210
003200*   06/19/23  DSK  100-CHECK-MODIFIER ONLY EVER COMPARED THE       GR2602
003300*                  CURRENT WORD SLOT AGAINST INTNSMOD-WORD, SO     GR2602
003400*                  THE TWO-WORD "A BIT" ENTRY COULD NEVER MATCH -  GR2602
003500*                  IT WAS DEAD DATA SINCE THE GR-2301 LEXICON      GR2602
003600*                  UPDATE. NOW CHECKS THE NEW MODPHRASE-TABLE      GR2602
003700*                  (SEE COPY SENTLEX) FOR AN ADJACENT WORD-PAIR    GR2602
003800*                  MATCH, SAME PATTERN AS ASPCTDET'S PHRASE-TABLE  GR2602
003900*   07/10/23  DSK  WORKING-STORAGE WAS PREFIXED WK- AND THE        GR2701
004000*                  LINKAGE PARMS WERE PREFIXED LK- - NEITHER IS A  GR2701
004100*                  HOUSE CONVENTION. RENAMED TO WS- AND DROPPED    GR2701
004200*                  THE LINKAGE PREFIX, AND MOVED THE FOUR          GR2701
004300*                  STANDALONE SWITCHES TO 77-LEVEL PER THE SHOP'S  GR2701
004400*                  HABIT (TICKET GR-2701)                          GR2701
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 WORKING-STORAGE SECTION.
005900 COPY SENTLEX.
006000
006100 01  WS-COUNTERS.
006200     05  WS-SCORE-SUM             PIC S9(4)V9(4) VALUE ZERO.
006300     05  WS-SCORE-CNT             PIC S9(4) COMP VALUE ZERO.
006400     05  WS-WORD-SCORE            PIC S9V9(4).
006500     05  FILLER                   PIC X(04) VALUE SPACES.
006600
006700* PACKED-DIGIT VIEW OF THE RUNNING SCORE SUM, CARRIED OVER FROM
006800* THE OLD BILLING INTEREST-ACCRUAL ROUTINE'S DUMP FORMATTER -
006900* NOT USED BY THIS MODULE'S NORMAL PATH.
007000 01  WS-SCORE-SUM-DIGITS REDEFINES WS-COUNTERS.
007100     05  WS-SCORE-SUM-X           PIC X(06).
007200     05  FILLER                   PIC X(06).
007300
007400 01  WS-PENDING-MULT              PIC 9V9 VALUE 1.0.
007500 77  WS-PENDING-MULT-SW           PIC X(01) VALUE "N".
007600     88  WS-HAVE-PENDING-MULT     VALUE "Y".
007700 77  WS-LEX-FOUND-SW              PIC X(01) VALUE "N".
007800     88  WS-LEX-FOUND             VALUE "Y".
007900 77  WS-MOD-FOUND-SW              PIC X(01) VALUE "N".
008000     88  WS-MOD-FOUND             VALUE "Y".
008100 77  WS-MOD-PHRASE-SW             PIC X(01) VALUE "N".
008200     88  WS-MOD-IS-PHRASE         VALUE "Y".
008300
008400 LINKAGE SECTION.
008500 COPY PREPWORK.
008600 01  SENT-IDX                  PIC 9(2) COMP.
008700 01  SENTIMENT-SCORE           PIC S9V9(4).
008800 01  RETURN-CD                    PIC S9(4) COMP.
008900
009000 PROCEDURE DIVISION USING PREP-WORK-AREA, SENT-IDX,
009100                           SENTIMENT-SCORE, RETURN-CD.
009200     MOVE ZERO TO WS-SCORE-SUM.
009300     MOVE ZERO TO WS-SCORE-CNT.
009400     MOVE 1.0 TO WS-PENDING-MULT.
009500     MOVE "N" TO WS-PENDING-MULT-SW.
009600     PERFORM 050-SCAN-ONE-WORD THRU 050-EXIT
009700               VARYING PW-WORD-IDX FROM 1 BY 1
009800               UNTIL PW-WORD-IDX >
009900                        PW-WORD-COUNT(SENT-IDX).
010000     IF WS-SCORE-CNT > 0
010100         COMPUTE SENTIMENT-SCORE ROUNDED =
010200                   WS-SCORE-SUM / WS-SCORE-CNT
010300     ELSE
010400         MOVE ZERO TO SENTIMENT-SCORE
010500     END-IF.
010600     IF SENTIMENT-SCORE > 1.0
010700         MOVE 1.0 TO SENTIMENT-SCORE
010800     END-IF.
010900     IF SENTIMENT-SCORE < -1.0
011000         MOVE -1.0 TO SENTIMENT-SCORE
011100     END-IF.
011200     MOVE ZERO TO RETURN-CD.
011300     GOBACK.
011400
011500 050-SCAN-ONE-WORD.
011600     MOVE "N" TO WS-MOD-PHRASE-SW.
011700     PERFORM 100-CHECK-MODIFIER THRU 100-EXIT.
011800     IF NOT WS-MOD-FOUND
011900         PERFORM 200-CHECK-SENTIMENT-WORD THRU 200-EXIT
012000     END-IF.
012100     IF WS-MOD-IS-PHRASE
012200         ADD 1 TO PW-WORD-IDX
012300     END-IF.
012400 050-EXIT.
012500     EXIT.
012600
012700* "VERY" / "EXTREMELY" / "SO" / ... CARRY THEIR MULTIPLIER
012800* FORWARD TO THE NEXT SENTIMENT WORD ONLY.
012900 100-CHECK-MODIFIER.
013000     MOVE "N" TO WS-MOD-FOUND-SW.
013100     SET INTNSMOD-IDX TO 1.
013200     SEARCH INTNSMOD-ENTRY
013300         AT END
013400             CONTINUE
013500         WHEN INTNSMOD-WORD(INTNSMOD-IDX) =
013600                  PW-WORD-TEXT(SENT-IDX, PW-WORD-IDX)
013700             MOVE "Y" TO WS-MOD-FOUND-SW
013800     END-SEARCH.
013900     IF WS-MOD-FOUND
014000         MOVE INTNSMOD-MULT(INTNSMOD-IDX) TO WS-PENDING-MULT
014100         MOVE "Y" TO WS-PENDING-MULT-SW
014200     ELSE
014300         PERFORM 106-CHECK-MOD-PHRASE THRU 106-EXIT
014400     END-IF.
014500 100-EXIT.
014600     EXIT.
014700
014800* "A BIT" IS THE ONLY TWO-WORD MODIFIER (COPY SENTLEX,
014900* MODPHRASE-TABLE) - MATCHED AS AN ADJACENT WORD-PAIR, NOT A
015000* SINGLE TABLE SLOT, SAME AS ASPCTDET'S PHRASE-TABLE LOOKUP.
015100 106-CHECK-MOD-PHRASE.
015200     IF PW-WORD-IDX < PW-WORD-COUNT(SENT-IDX)
015300         PERFORM 107-CHECK-ONE-MOD-PHRASE THRU 107-EXIT
015400                   VARYING MODPHRASE-IDX FROM 1 BY 1
015500                   UNTIL MODPHRASE-IDX > 1
015600                      OR WS-MOD-FOUND
015700     END-IF.
015800 106-EXIT.
015900     EXIT.
016000
016100 107-CHECK-ONE-MOD-PHRASE.
016200     IF PW-WORD-TEXT(SENT-IDX, PW-WORD-IDX) =
016300              MODPHRASE-WORD1(MODPHRASE-IDX)
016400        AND PW-WORD-TEXT(SENT-IDX, PW-WORD-IDX + 1) =
016500              MODPHRASE-WORD2(MODPHRASE-IDX)
016600         MOVE "Y" TO WS-MOD-FOUND-SW
016700         MOVE "Y" TO WS-MOD-PHRASE-SW
016800         MOVE MODPHRASE-MULT(MODPHRASE-IDX) TO WS-PENDING-MULT
016900         MOVE "Y" TO WS-PENDING-MULT-SW
017000     END-IF.
017100 107-EXIT.
017200     EXIT.
017300
017400 200-CHECK-SENTIMENT-WORD.
017500     MOVE "N" TO WS-LEX-FOUND-SW.
017600     SET SENTLEX-IDX TO 1.
017700     SEARCH SENTLEX-ENTRY
017800         AT END
017900             CONTINUE
018000         WHEN SENTLEX-WORD(SENTLEX-IDX) =
018100                  PW-WORD-TEXT(SENT-IDX, PW-WORD-IDX)
018200             MOVE "Y" TO WS-LEX-FOUND-SW
018300     END-SEARCH.
018400     IF WS-LEX-FOUND
018500         MOVE SENTLEX-SCORE(SENTLEX-IDX) TO WS-WORD-SCORE
018600         IF WS-HAVE-PENDING-MULT
018700             MULTIPLY WS-PENDING-MULT BY WS-WORD-SCORE
018800             MOVE 1.0 TO WS-PENDING-MULT
018900             MOVE "N" TO WS-PENDING-MULT-SW
019000         END-IF
019100         IF PW-WORD-IS-NEG(SENT-IDX, PW-WORD-IDX)
019200             MULTIPLY -0.8 BY WS-WORD-SCORE
019300         END-IF
019400         ADD WS-WORD-SCORE TO WS-SCORE-SUM
019500         ADD 1 TO WS-SCORE-CNT
019600     END-IF.
019700 200-EXIT.
019800     EXIT.
