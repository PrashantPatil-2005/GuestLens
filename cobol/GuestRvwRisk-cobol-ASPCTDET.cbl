000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ASPCTDET.
000400 AUTHOR. R WOJCIK.
000500 INSTALLATION. GUEST RISK SYSTEMS.
000600 DATE-WRITTEN. 07/25/16.
000700 DATE-COMPILED. 07/25/16.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    GIVEN ONE SENTENCE OF A PREPROCESSED REVIEW (PREP-WORK-AREA,
001300*    BUILT BY PREPROC), DECIDES WHICH OF THE SIX FIXED ASPECTS
001400*    THE SENTENCE DISCUSSES BY SUMMING LEXICON KEYWORD WEIGHTS
001500*    (COPY ASPCTLEX) AGAINST THE SPACE-NORMALIZED SENTENCE TEXT.
001600*    A SUMMED WEIGHT OF 1.0 OR MORE DETECTS THE ASPECT.
001700*
001800*    CALLED ONCE PER SENTENCE BY RVWINTEL, AFTER PREPROC AND
001900*    BEFORE SENTSCOR.
002000*
002100******************************************************************
002200* MAINTENANCE:
002300*   07/25/16  RW   ORIGINAL - 60-ENTRY LEXICON, NO EXCLUSION      GR1001
002400*                  RULE YET                                      GR1001
002500*   04/02/19  RW   ADDED "LOCATION OF" EXCLUSION (THE BATHROOM    GR1210
002600*                  LOCATION-OF-BATHROOM FALSE-POSITIVE REPORTED   GR1210
002700*                  BY THE RISK TEAM) AND BROKEN-LOCK PHRASE       GR1210
002800*   11/18/21  DSK  ADDED CHECK-IN/CHECKIN VARIANTS (TICKET        GR2301
002900*                  GR-2301)                                      GR2301
003000*   06/05/23  DSK  200-SCAN-LEXICON WAS SUBSTRING-MATCHING        GR2602
003100*                  EVERY ENTRY AGAINST THE RAW SENTENCE TEXT -    GR2602
003200*                  "ROBBED" WAS COUNTING AS A BED MENTION AND     GR2602
003300*                  "INTRUDE" AS A RUDE-HOST MENTION. SINGLE-WORD  GR2602
003400*                  ENTRIES NOW MATCH A WHOLE WORD OFF THE WORD    GR2602
003500*                  TABLE; ONLY THE FIVE TWO-WORD PHRASES STILL    GR2602
003600*                  SUBSTRING-MATCH THE SENTENCE TEXT (RISK TEAM   GR2602
003700*                  FALSE-POSITIVE AUDIT)                          GR2602
003800*   07/10/23  DSK  WORKING-STORAGE WAS PREFIXED WK- AND THE        GR2701
003900*                  LINKAGE PARM WAS PREFIXED LK- - NEITHER PREFIX  GR2701
004000*                  IS A HOUSE CONVENTION.  RENAMED TO WS- (THE     GR2701
004100*                  SHOP'S OWN PREFIX) AND DROPPED THE LINKAGE      GR2701
004200*                  PREFIX ENTIRELY, AND MOVED THE TWO STANDALONE   GR2701
004300*                  SWITCHES TO 77-LEVEL PER THE SHOP'S HABIT       GR2701
004400*                  (TICKET GR-2701)                                GR2701
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 WORKING-STORAGE SECTION.
005900 COPY ASPCTLEX.
006000
006100* ASPECT-CODE TO OUTPUT-COLUMN TABLE - SAME ASPECT COLUMN ORDER
006200* AS LSTINTEL/RISKREC/ASPCTOUT: (1)CLEAN (2)NOISE (3)LOC
006300* (4)HOST (5)AMEN (6)SAFETY.
006400 01  ASPCODE-TABLE-VALUES.
006500     05  FILLER                   PIC X(01) VALUE "C".
006600     05  FILLER                   PIC 9(1)  VALUE 1.
006700     05  FILLER                   PIC X(01) VALUE "N".
006800     05  FILLER                   PIC 9(1)  VALUE 2.
006900     05  FILLER                   PIC X(01) VALUE "L".
007000     05  FILLER                   PIC 9(1)  VALUE 3.
007100     05  FILLER                   PIC X(01) VALUE "H".
007200     05  FILLER                   PIC 9(1)  VALUE 4.
007300     05  FILLER                   PIC X(01) VALUE "A".
007400     05  FILLER                   PIC 9(1)  VALUE 5.
007500     05  FILLER                   PIC X(01) VALUE "S".
007600     05  FILLER                   PIC 9(1)  VALUE 6.
007700
007800 01  ASPCODE-TABLE REDEFINES ASPCODE-TABLE-VALUES.
007900     05  ASPCODE-ENTRY OCCURS 6 TIMES INDEXED BY ASPCODE-IDX.
008000         10  ASPCODE-LETTER       PIC X(01).
008100         10  ASPCODE-COLUMN       PIC 9(1).
008200
008300* TWO-WORD PHRASE TABLE. "LOCATION OF" SUPPRESSES THE LOCATION
008400* KEYWORD MATCH (SEE 100-CHECK-LOCATION-OF, "LOCATION OF THE
008500* BATHROOM" FALSE-POSITIVE). "BROKEN LOCK" FORCES THE SAFETY
008600* ASPECT REGARDLESS OF LEXICON WEIGHT - GUESTS RARELY USE THE
008700* WORD "UNSAFE" WHEN REPORTING A BROKEN DOOR LOCK (GR-1210).
008800 01  PHRASE-TABLE-VALUES.
008900     05  FILLER                   PIC X(08) VALUE "LOCATION".
009000     05  FILLER                   PIC X(08) VALUE "OF".
009100     05  FILLER                   PIC X(01) VALUE "X".
009200     05  FILLER                   PIC X(08) VALUE "BROKEN".
009300     05  FILLER                   PIC X(08) VALUE "LOCK".
009400     05  FILLER                   PIC X(01) VALUE "S".
009500
009600 01  PHRASE-TABLE REDEFINES PHRASE-TABLE-VALUES.
009700     05  PHRASE-ENTRY OCCURS 2 TIMES INDEXED BY PHRASE-IDX.
009800         10  PHRASE-WORD1         PIC X(08).
009900         10  PHRASE-WORD2         PIC X(08).
010000         10  PHRASE-ACTION        PIC X(01).
010100             88  PHRASE-IS-EXCLUDE VALUE "X".
010200             88  PHRASE-IS-FORCE   VALUE "S".
010300
010400 01  WS-COUNTERS.
010500     05  WS-KW-LEN                PIC S9(4) COMP.
010600     05  WS-HIT-CNT               PIC S9(4) COMP.
010700     05  WS-WORD-IDX2             PIC S9(4) COMP.
010800     05  WS-WORD-IDX3             PIC S9(4) COMP.
010900     05  WS-SPACE-CNT             PIC S9(4) COMP.
011000     05  FILLER                   PIC X(04) VALUE SPACES.
011100
011200 77  WS-LOC-OF-SEEN-SW            PIC X(01) VALUE "N".
011300     88  WS-LOC-OF-SEEN           VALUE "Y".
011400 77  WS-FORCE-SAFETY-SW           PIC X(01) VALUE "N".
011500     88  WS-FORCE-SAFETY          VALUE "Y".
011600 01  WS-ASPECT-COL                PIC S9(4) COMP.
011700
011800 LINKAGE SECTION.
011900 COPY PREPWORK.
012000 01  SENT-IDX                  PIC 9(2) COMP.
012100 COPY ASPCTOUT.
012200 01  RETURN-CD                    PIC S9(4) COMP.
012300
012400 PROCEDURE DIVISION USING PREP-WORK-AREA, SENT-IDX,
012500                           ASPECT-RESULT-AREA, RETURN-CD.
012600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
012700     PERFORM 100-CHECK-LOCATION-OF THRU 100-EXIT.
012800     PERFORM 200-SCAN-LEXICON THRU 200-EXIT.
012900     PERFORM 300-DECIDE-DETECTED THRU 300-EXIT.
013000     MOVE ZERO TO RETURN-CD.
013100     GOBACK.
013200
013300 000-HOUSEKEEPING.
013400     PERFORM 005-RESET-ONE-ASPECT THRU 005-EXIT
013500               VARYING AR-ASPECT-IDX FROM 1 BY 1
013600               UNTIL AR-ASPECT-IDX > 6.
013700 000-EXIT.
013800     EXIT.
013900
014000 005-RESET-ONE-ASPECT.
014100     MOVE "N" TO AR-DETECTED(AR-ASPECT-IDX).
014200     MOVE ZERO TO AR-MATCH-WEIGHT(AR-ASPECT-IDX).
014300 005-EXIT.
014400     EXIT.
014500
014600* "LOCATION OF THE BATHROOM" - IF A LOCATION-OF PAIR APPEARS
014700* ANYWHERE IN THE SENTENCE, WE SUPPRESS THE LOCATION KEYWORD
014800* MATCH ENTIRELY FOR THIS SENTENCE (PINNED MINIMAL FORM).
014900 100-CHECK-LOCATION-OF.
015000     MOVE "N" TO WS-LOC-OF-SEEN-SW.
015100     MOVE "N" TO WS-FORCE-SAFETY-SW.
015200     PERFORM 105-CHECK-ONE-PAIR THRU 105-EXIT
015300               VARYING WS-WORD-IDX2 FROM 1 BY 1
015400               UNTIL WS-WORD-IDX2 >=
015500                        PW-WORD-COUNT(SENT-IDX).
015600 100-EXIT.
015700     EXIT.
015800
015900 105-CHECK-ONE-PAIR.
016000     PERFORM 107-CHECK-ONE-PHRASE THRU 107-EXIT
016100               VARYING PHRASE-IDX FROM 1 BY 1
016200               UNTIL PHRASE-IDX > 2.
016300 105-EXIT.
016400     EXIT.
016500
016600 107-CHECK-ONE-PHRASE.
016700     IF PW-WORD-TEXT(SENT-IDX, WS-WORD-IDX2) =
016800              PHRASE-WORD1(PHRASE-IDX)
016900        AND PW-WORD-TEXT(SENT-IDX, WS-WORD-IDX2 + 1) =
017000              PHRASE-WORD2(PHRASE-IDX)
017100         IF PHRASE-IS-EXCLUDE(PHRASE-IDX)
017200             MOVE "Y" TO WS-LOC-OF-SEEN-SW
017300         END-IF
017400         IF PHRASE-IS-FORCE(PHRASE-IDX)
017500             MOVE "Y" TO WS-FORCE-SAFETY-SW
017600         END-IF
017700     END-IF.
017800 107-EXIT.
017900     EXIT.
018000
018100 200-SCAN-LEXICON.
018200     PERFORM 205-SCAN-ONE-ENTRY THRU 205-EXIT
018300               VARYING ASPCTLEX-IDX FROM 1 BY 1
018400               UNTIL ASPCTLEX-IDX > 60.
018500 200-EXIT.
018600     EXIT.
018700
018800 205-SCAN-ONE-ENTRY.
018900     CALL "STRLTH" USING ASPCTLEX-KEYWORD(ASPCTLEX-IDX),
019000                          WS-KW-LEN.
019100     IF WS-KW-LEN > 0
019200         MOVE ZERO TO WS-HIT-CNT
019300         MOVE ZERO TO WS-SPACE-CNT
019400         INSPECT ASPCTLEX-KEYWORD(ASPCTLEX-IDX)(1:WS-KW-LEN)
019500                  TALLYING WS-SPACE-CNT FOR ALL SPACE
019600         IF WS-SPACE-CNT > 0
019700             PERFORM 206-SCAN-PHRASE-ENTRY THRU 206-EXIT
019800         ELSE
019900             PERFORM 207-SCAN-WORD-ENTRY THRU 207-EXIT
020000         END-IF
020100         IF WS-HIT-CNT > 0
020200             PERFORM 210-ADD-MATCH-WEIGHT THRU 210-EXIT
020300         END-IF
020400     END-IF.
020500 205-EXIT.
020600     EXIT.
020700
020800* TWO-WORD LEXICON ENTRY ("WALKING DISTANCE", "CLOSE TO",
020900* "FAR FROM", "AIR CONDITIONING", "BROKEN LOCK") - MATCHED AS A
021000* SUBSTRING OF THE SPACE-NORMALIZED SENTENCE TEXT, SINCE THE
021100* WORD TABLE HOLDS ONE WORD PER SLOT AND CANNOT CARRY AN
021200* EMBEDDED SPACE.
021300 206-SCAN-PHRASE-ENTRY.
021400     INSPECT PW-SENT-TEXT(SENT-IDX)
021500              TALLYING WS-HIT-CNT FOR ALL
021600              ASPCTLEX-KEYWORD(ASPCTLEX-IDX)(1:WS-KW-LEN).
021700 206-EXIT.
021800     EXIT.
021900
022000* SINGLE-WORD LEXICON ENTRY - MUST MATCH A WHOLE WORD OFF THE
022100* WORD TABLE, NOT A SUBSTRING OF THE RAW SENTENCE TEXT (A
022200* SUBSTRING SCAN WOULD WRONGLY COUNT "BED" INSIDE "ROBBED" OR
022300* "RUDE" INSIDE "INTRUDE" - RISK TEAM FALSE-POSITIVE AUDIT,
022400* TICKET GR-2602).
022500 207-SCAN-WORD-ENTRY.
022600     PERFORM 208-CHECK-ONE-WORD THRU 208-EXIT
022700               VARYING WS-WORD-IDX3 FROM 1 BY 1
022800               UNTIL WS-WORD-IDX3 > PW-WORD-COUNT(SENT-IDX)
022900                  OR WS-HIT-CNT > 0.
023000 207-EXIT.
023100     EXIT.
023200
023300 208-CHECK-ONE-WORD.
023400     IF PW-WORD-TEXT(SENT-IDX, WS-WORD-IDX3) =
023500              ASPCTLEX-KEYWORD(ASPCTLEX-IDX)
023600         MOVE 1 TO WS-HIT-CNT
023700     END-IF.
023800 208-EXIT.
023900     EXIT.
024000
024100 210-ADD-MATCH-WEIGHT.
024200     IF ASPCTLEX-IS-LOCATION(ASPCTLEX-IDX) AND WS-LOC-OF-SEEN
024300         GO TO 210-EXIT.
024400     SET ASPCODE-IDX TO 1.
024500     SEARCH ASPCODE-ENTRY
024600         AT END
024700             GO TO 210-EXIT
024800         WHEN ASPCODE-LETTER(ASPCODE-IDX) =
024900                  ASPCTLEX-ASPECT-CODE(ASPCTLEX-IDX)
025000             MOVE ASPCODE-COLUMN(ASPCODE-IDX) TO WS-ASPECT-COL
025100     END-SEARCH.
025200     ADD ASPCTLEX-WEIGHT(ASPCTLEX-IDX)
025300               TO AR-MATCH-WEIGHT(WS-ASPECT-COL).
025400 210-EXIT.
025500     EXIT.
025600
025700 300-DECIDE-DETECTED.
025800     PERFORM 305-CHECK-ONE-ASPECT THRU 305-EXIT
025900               VARYING AR-ASPECT-IDX FROM 1 BY 1
026000               UNTIL AR-ASPECT-IDX > 6.
026100     IF WS-FORCE-SAFETY
026200         MOVE "Y" TO AR-DETECTED(6)
026300     END-IF.
026400 300-EXIT.
026500     EXIT.
026600
026700 305-CHECK-ONE-ASPECT.
026800     IF AR-MATCH-WEIGHT(AR-ASPECT-IDX) >= 1.0
026900         MOVE "Y" TO AR-DETECTED(AR-ASPECT-IDX)
027000     END-IF.
027100 305-EXIT.
027200     EXIT.
