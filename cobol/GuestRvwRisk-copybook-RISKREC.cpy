000100******************************************************************
000200* COPYBOOK RISKREC                                               *
000300* RISK ASSESSMENT RECORD - WRITTEN BY RSKASSES (PASS 2)          *
000400* ONE RECORD PER LISTING - ALSO THE SOURCE OF THE RISK-REPORT    *
000500* PRINT LINE (SEE RSKASSES 800-PRINT-REPORT)                     *
000600* ASPECT-RISK OCCURS 6 TIMES, SAME FIXED ORDER AS LSTINTEL:      *
000700*   (1) CLEANLINESS (2) NOISE (3) LOCATION (4) HOST-BEHAVIOR     *
000800*   (5) AMENITIES   (6) SAFETY                                   *
000900******************************************************************
001000* MAINTENANCE:                                                   *
001100*   08/02/16  RW   ORIGINAL LAYOUT                                *
001200*   02/09/19  RW   ADDED MULTI-DECLINE AND RATING-LAG FLAGS       *
001300*                  (TICKET GR-1162)                               *
001400*   11/10/22  DSK  ADDED DRIVER-COUNT FOR RISK-REPORT SUBTOTALS   *
001500*                  (TICKET GR-2540)                               *
001600******************************************************************
001700 01  RISK-ASSESS-RECORD.
001800     05  RA-LISTING-ID            PIC X(12).
001900     05  RA-OVERALL-RISK-SCORE    PIC 9(3)V9(2).
002000     05  RA-RISK-LEVEL            PIC X(08).
002100         88  RA-LEVEL-LOW         VALUE "LOW     ".
002200         88  RA-LEVEL-MODERATE    VALUE "MODERATE".
002300         88  RA-LEVEL-HIGH        VALUE "HIGH    ".
002400         88  RA-LEVEL-CRITICAL    VALUE "CRITICAL".
002500     05  RA-RECOMMENDED-ACTION    PIC X(08).
002600         88  RA-ACTION-IGNORE     VALUE "IGNORE  ".
002700         88  RA-ACTION-MONITOR    VALUE "MONITOR ".
002800         88  RA-ACTION-FLAG       VALUE "FLAG    ".
002900         88  RA-ACTION-URGENT     VALUE "URGENT  ".
003000     05  RA-OVERALL-CONFIDENCE    PIC 9V9(4).
003100     05  RA-FLAGS.
003200         10  RA-FLAG-HIGH-VARIANCE  PIC X(01).
003300             88  RA-HIGH-VARIANCE-SET  VALUE "Y".
003400         10  RA-FLAG-POLARIZED       PIC X(01).
003500             88  RA-POLARIZED-SET      VALUE "Y".
003600         10  RA-FLAG-DECLINING       PIC X(01).
003700             88  RA-DECLINING-SET      VALUE "Y".
003800         10  RA-FLAG-MULTI-DECLINE   PIC X(01).
003900             88  RA-MULTI-DECLINE-SET  VALUE "Y".
004000         10  RA-FLAG-RATING-LAG      PIC X(01).
004100             88  RA-RATING-LAG-SET     VALUE "Y".
004200         10  RA-FLAG-LOW-CONFIDENCE  PIC X(01).
004300             88  RA-LOW-CONFIDENCE-SET VALUE "Y".
004400         10  RA-FLAG-SAFETY          PIC X(01).
004500             88  RA-SAFETY-SET         VALUE "Y".
004600         10  FILLER                   PIC X(01).
004700     05  RA-ASPECT-RISK OCCURS 6 TIMES
004800                       INDEXED BY RA-ASPECT-IDX.
004900         10  RA-ASPECT-RISK-SCORE PIC 9(3)V9(2).
005000         10  RA-ASPECT-RISK-LEVEL PIC X(08).
005100     05  RA-DRIVER-COUNT          PIC 9(2).
005200     05  FILLER                   PIC X(08) VALUE SPACES.
