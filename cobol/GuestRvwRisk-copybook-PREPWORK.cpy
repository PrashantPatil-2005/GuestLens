000100******************************************************************
000200* COPYBOOK PREPWORK                                              *
000300* PREPROCESSED-REVIEW WORK AREA - BUILT BY PREPROC, CONSUMED BY  *
000400* ASPCTDET AND SENTSCOR. HOLDS THE REVIEW BROKEN INTO SENTENCES, *
000500* EACH SENTENCE BROKEN INTO WORDS, EACH WORD FLAGGED FOR         *
000600* NEGATION. CONTRACTIONS ARE ALREADY EXPANDED AND THE SENTENCE   *
000700* TEXT IS SPACE-NORMALIZED FOR PHRASE (SUBSTRING) MATCHING.      *
000800******************************************************************
000900* MAINTENANCE:                                                   *
001000*   07/21/16  RW   ORIGINAL - 10 SENTENCES X 40 WORDS PER REVIEW  *
001100*   03/15/20  DSK  ADDED PER-WORD NEGATION FLAG (TICKET GR-1840)  *
001200******************************************************************
001300 01  PREP-WORK-AREA.
001400     05  PW-SENT-COUNT            PIC 9(2)  COMP.
001500     05  PW-SENTENCE OCCURS 10 TIMES
001600                       INDEXED BY PW-SENT-IDX.
001700         10  PW-SENT-TEXT         PIC X(200).
001800         10  PW-WORD-COUNT        PIC 9(3)  COMP.
001900         10  PW-WORD OCCURS 40 TIMES
002000                       INDEXED BY PW-WORD-IDX.
002100             15  PW-WORD-TEXT     PIC X(20).
002200             15  PW-WORD-NEG      PIC X(01).
002300                 88  PW-WORD-IS-NEG VALUE "Y".
002400     05  FILLER                   PIC X(04) VALUE SPACES.
