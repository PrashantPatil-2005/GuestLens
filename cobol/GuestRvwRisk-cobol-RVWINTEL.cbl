000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RVWINTEL.
000300 AUTHOR. R WOJCIK.
000400 INSTALLATION. GUEST RISK SYSTEMS.
000500 DATE-WRITTEN. 07/11/16.
000600 DATE-COMPILED. 07/11/16.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS THE NIGHTLY REVIEW-INTELLIGENCE JOB, PASS 1
001300*          OF THE GUEST REVIEW RISK SYSTEM. IT READS THE GUEST
001400*          REVIEW FILE - ALREADY SORTED BY LISTING-ID BY THE
001500*          PRIOR JOB STEP - AND PRODUCES ONE LISTING-INTEL
001600*          RECORD PER LISTING, CONTROL-BROKEN ON LISTING-ID.
001700*
001800*          FOR EACH REVIEW, PREPROC SPLITS THE TEXT INTO
001900*          SENTENCES AND MARKS NEGATION, ASPCTDET DECIDES WHICH
002000*          OF THE SIX FIXED ASPECTS EACH SENTENCE DISCUSSES, AND
002100*          SENTSCOR SCORES THE SENTENCE'S SENTIMENT. EACH
002200*          DETECTED ASPECT MENTION BECOMES ONE WORKING-TABLE
002300*          DATA POINT (SENTIMENT, TEMPORAL WEIGHT, REVIEW DATE).
002400*          AT THE LISTING BREAK THE DATA POINTS ARE AGGREGATED
002500*          INTO THE MEANS, VARIANCE, TREND AND CONFIDENCE
002600*          FIGURES CARRIED ON LISTING-INTEL-RECORD.
002700*
002800******************************************************************
002900
003000         INPUT FILE   (RUN CONTROL)  -   DDS0001.RUNCTL
003100         INPUT FILE   (REVIEWS)      -   DDS0001.REVIEWS
003200         OUTPUT FILE  PRODUCED       -   DDS0001.LSTINTEL
003300         RUN LOG / DUMP FILE         -   SYSOUT
003400
003500******************************************************************
003600* MAINTENANCE:
003700*   07/11/16  RW   ORIGINAL                                       GR1001
003800*   02/02/19  RW   WIDENED REVIEWER-NAME TO MATCH REVREC (TICKET  GR1140
003900*                  GR-1140)                                       GR1140
004000*   03/30/99  RW   Y2K REVIEW - REVIEW-DATE/AS-OF-DATE ARE
004100*                  8-BYTE CCYYMMDD, NO WINDOWING LOGIC, NO
004200*                  CHANGE NEEDED
004300*   03/15/20  DSK  90-DAY RECENCY WINDOW ADDED TO THE SENTIMENT   GR1840
004400*                  TEMPORAL WEIGHT (TICKET GR-1840)               GR1840
004500*   09/14/21  DSK  RATING-NOT-GIVEN SKIP LOGIC FOR BLANK RATINGS  GR2203
004600*                  (TICKET GR-2203)                               GR2203
004700*   11/10/22  DSK  200-LISTING TABLE SIZE MATCHED TO RSKASSES     GR2540
004800*                  (TICKET GR-2540 - SECOND CITY LAUNCH)          GR2540
004900*   06/05/23  DSK  REVIEWS/RUNCTL FD LENGTHS CORRECTED BACK TO   GR2602
005000*                  254/8 - A PRIOR PASS HAD PADDED BOTH RECORDS   GR2602
005100*                  PAST THE EXPORT JOB'S PINNED LENGTHS (TICKET  GR2602
005200*                  GR-2602)                                      GR2602
005300*   07/10/23  DSK  WORKING-STORAGE WAS PREFIXED WK- - NOT A      GR2701
005400*                  HOUSE CONVENTION. RENAMED TO WS-, AND MOVED   GR2701
005500*                  WS-AS-OF-DATE/PREV-LISTING-ID TO 77-LEVEL     GR2701
005600*                  PER THE SHOP'S HABIT (TICKET GR-2701)        GR2701
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT SYSOUT
006700     ASSIGN TO UT-S-SYSOUT
006800       ORGANIZATION IS SEQUENTIAL.
006900
007000     SELECT RUNCTL
007100     ASSIGN TO UT-S-RUNCTL
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS OFCODE.
007400
007500     SELECT REVIEWS
007600     ASSIGN TO UT-S-REVIEWS
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS OFCODE.
007900
008000     SELECT LSTINTEL
008100     ASSIGN TO UT-S-LSTINTEL
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS OFCODE.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  SYSOUT
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 130 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS SYSOUT-REC.
009300 01  SYSOUT-REC  PIC X(130).
009400
009500 FD  RUNCTL
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 8 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS RUNCTL-FD-REC.
010100 01  RUNCTL-FD-REC            PIC X(08).
010200
010300****** ONE RECORD PER GUEST REVIEW - MUST ARRIVE SORTED BY
010400****** LISTING-ID, AS THE CONTROL BREAK BELOW DEPENDS ON IT
010500 FD  REVIEWS
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 254 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS REVIEWS-FD-REC.
011100 01  REVIEWS-FD-REC           PIC X(254).
011200
011300 FD  LSTINTEL
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 225 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS LSTINTEL-FD-REC.
011900 01  LSTINTEL-FD-REC          PIC X(225).
012000
012100 WORKING-STORAGE SECTION.
012200 01  FILE-STATUS-CODES.
012300     05  OFCODE                  PIC X(2).
012400         88 CODE-WRITE    VALUE SPACES.
012500     05  FILLER                  PIC X(02) VALUE SPACES.
012600
012700 COPY REVREC.
012800 COPY RUNCTL.
012900 COPY LSTINTEL.
013000
013100 COPY PREPWORK.
013200 COPY ASPCTOUT.
013300 COPY CONFTBLS.
013400 COPY ABENDREC.
013500
013600 77  WS-AS-OF-DATE             PIC 9(8).
013700 77  PREV-LISTING-ID           PIC X(12) VALUE SPACES.
013800
013900 01  LISTING-TRACKERS.
014000     05  LT-TOTAL-REVIEWS        PIC 9(5) COMP.
014100     05  LT-DATE-START           PIC 9(8).
014200     05  LT-DATE-END             PIC 9(8).
014300     05  LT-LATEST-RATING-X      PIC X(02).
014400     05  LT-LATEST-RATING-DATE   PIC 9(8).
014500     05  FILLER                  PIC X(04) VALUE SPACES.
014600
014700 01  ASPECT-WORK-TABLE.
014800     05  AW-ASPECT OCCURS 6 TIMES INDEXED BY AW-IDX.
014900         10  AW-POINT-COUNT       PIC 9(4) COMP.
015000         10  AW-OVERFLOW-SW       PIC X(01) VALUE "N".
015100             88 AW-OVERFLOWED     VALUE "Y".
015200         10  AW-POINT OCCURS 500 TIMES
015300                       INDEXED BY AW-PT-IDX.
015400             15  AW-SENT          PIC S9V9(4).
015500             15  AW-WEIGHT        PIC 9V9(4).
015600             15  AW-DATE          PIC 9(8).
015700     05  FILLER                   PIC X(04) VALUE SPACES.
015800
015900 01  BATCH-TOTALS.
016000     05  BT-REVIEWS-READ         PIC 9(7) COMP.
016100     05  BT-SENTENCES            PIC 9(7) COMP.
016200     05  BT-MENTIONS             PIC 9(7) COMP.
016300     05  BT-LISTINGS-WRITTEN     PIC 9(5) COMP.
016400     05  FILLER                  PIC X(04) VALUE SPACES.
016500
016600 01  DATE-CALC-WORK.
016700     05  WS-DATE-IN              PIC 9(8).
016800     05  WS-DATE-IN-R REDEFINES WS-DATE-IN.
016900         10  WS-DATE-YYYY         PIC 9(4).
017000         10  WS-DATE-MM           PIC 9(2).
017100         10  WS-DATE-DD           PIC 9(2).
017200     05  WS-ADJ-YEAR              PIC S9(5) COMP.
017300     05  WS-MM-IDX                PIC S9(3) COMP.
017400     05  WS-ERA                   PIC S9(3) COMP.
017500     05  WS-YOE                   PIC S9(3) COMP.
017600     05  WS-T1                    PIC S9(5) COMP.
017700     05  WS-T2                    PIC S9(5) COMP.
017800     05  WS-DOY                   PIC S9(5) COMP.
017900     05  WS-YOE4                  PIC S9(3) COMP.
018000     05  WS-YOE100                PIC S9(3) COMP.
018100     05  WS-DOE                   PIC S9(7) COMP.
018200     05  WS-DAY-NUMBER            PIC S9(9) COMP.
018300     05  FILLER                   PIC X(04) VALUE SPACES.
018400
018500 01  MISC-WS-FLDS.
018600     05  WS-AGE-DAYS              PIC S9(7) COMP.
018700     05  WS-AGE-RATIO             PIC S9(4)V9(4).
018800     05  WS-TEMPORAL-WEIGHT       PIC S9(1)V9(4).
018900     05  WS-RETURN-CD             PIC S9(4) COMP.
019000     05  WS-SENT-NBR              PIC 9(02) COMP.
019100     05  WS-SENT-SCORE            PIC S9V9(4).
019200     05  WS-SENT-SUM              PIC S9(5)V9(4).
019300     05  WS-WSENT-NUMER           PIC S9(5)V9(4).
019400     05  WS-WEIGHT-DENOM          PIC S9(5)V9(4).
019500     05  WS-VAR-SUM               PIC S9(5)V9(4).
019600     05  WS-DIFF                  PIC S9(1)V9(4).
019700     05  WS-RECENT-SUM            PIC S9(5)V9(4).
019800     05  WS-RECENT-CNT            PIC 9(4) COMP.
019900     05  WS-P-FRACTION            PIC 9V9(4).
020000     05  WS-Q-FRACTION            PIC 9V9(4).
020100     05  WS-POS-CNT               PIC 9(4) COMP.
020200     05  WS-NEG-CNT               PIC 9(4) COMP.
020300     05  WS-VOLUME                PIC 9V9(4).
020400     05  WS-CONSISTENCY           PIC 9V9(4).
020500     05  WS-COVERAGE              PIC 9V9(4).
020600     05  WS-RANGE-DAYS            PIC S9(7) COMP.
020700     05  FILLER                   PIC X(04) VALUE SPACES.
020800
020900 01  FLAGS-AND-SWITCHES.
021000     05  MORE-DATA-SW             PIC X(01) VALUE "Y".
021100         88 NO-MORE-DATA VALUE "N".
021200     05  FIRST-LISTING-SW         PIC X(01) VALUE "Y".
021300         88 NOT-FIRST-LISTING VALUE "N".
021400     05  FILLER                   PIC X(02) VALUE SPACES.
021500
021600 PROCEDURE DIVISION.
021700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021800     PERFORM 100-MAINLINE THRU 100-EXIT
021900             UNTIL NO-MORE-DATA.
022000     PERFORM 999-CLEANUP THRU 999-EXIT.
022100     MOVE +0 TO RETURN-CODE.
022200     GOBACK.
022300
022400 000-HOUSEKEEPING.
022500     DISPLAY "******** BEGIN JOB RVWINTEL ********".
022600     MOVE ZERO TO BT-REVIEWS-READ BT-SENTENCES
022700                  BT-MENTIONS BT-LISTINGS-WRITTEN.
022800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
022900     PERFORM 810-READ-RUNCTL THRU 810-EXIT.
023000     PERFORM 900-READ-REVIEWS THRU 900-EXIT.
023100 000-EXIT.
023200     EXIT.
023300
023400 100-MAINLINE.
023500     IF FIRST-LISTING-SW = "Y"
023600         MOVE LISTING-ID TO PREV-LISTING-ID
023700         MOVE "N" TO FIRST-LISTING-SW
023800         PERFORM 350-RESET-LISTING-ACCUM THRU 350-EXIT
023900     END-IF.
024000     IF LISTING-ID NOT = PREV-LISTING-ID
024100         PERFORM 400-LISTING-BREAK THRU 400-EXIT
024200         MOVE LISTING-ID TO PREV-LISTING-ID
024300         PERFORM 350-RESET-LISTING-ACCUM THRU 350-EXIT
024400     END-IF.
024500     PERFORM 300-PROCESS-REVIEW THRU 300-EXIT.
024600     PERFORM 900-READ-REVIEWS THRU 900-EXIT.
024700 100-EXIT.
024800     EXIT.
024900
025000 350-RESET-LISTING-ACCUM.
025100     MOVE ZERO TO LT-TOTAL-REVIEWS.
025200     MOVE ZERO TO LT-DATE-START LT-DATE-END.
025300     MOVE SPACES TO LT-LATEST-RATING-X.
025400     MOVE ZERO TO LT-LATEST-RATING-DATE.
025500     PERFORM 355-RESET-ONE-ASPECT THRU 355-EXIT
025600               VARYING AW-IDX FROM 1 BY 1 UNTIL AW-IDX > 6.
025700 350-EXIT.
025800     EXIT.
025900
026000 355-RESET-ONE-ASPECT.
026100     MOVE ZERO TO AW-POINT-COUNT(AW-IDX).
026200     MOVE "N" TO AW-OVERFLOW-SW(AW-IDX).
026300 355-EXIT.
026400     EXIT.
026500
026600******************************************************************
026700* 300-PROCESS-REVIEW - ONE GUEST REVIEW: UPDATE THE LISTING      *
026800* TRACKERS, COMPUTE THE REVIEW'S TEMPORAL WEIGHT, PREPROCESS     *
026900* THE TEXT AND SCORE EACH SENTENCE AGAINST THE SIX ASPECTS.      *
027000******************************************************************
027100 300-PROCESS-REVIEW.
027200     ADD 1 TO LT-TOTAL-REVIEWS.
027300     ADD 1 TO BT-REVIEWS-READ.
027400     IF LT-TOTAL-REVIEWS = 1
027500         MOVE REVIEW-DATE TO LT-DATE-START
027600         MOVE REVIEW-DATE TO LT-DATE-END
027700     ELSE
027800         IF REVIEW-DATE < LT-DATE-START
027900             MOVE REVIEW-DATE TO LT-DATE-START
028000         END-IF
028100         IF REVIEW-DATE > LT-DATE-END
028200             MOVE REVIEW-DATE TO LT-DATE-END
028300         END-IF
028400     END-IF.
028500     IF NOT RATING-NOT-GIVEN
028600         IF REVIEW-DATE >= LT-LATEST-RATING-DATE
028700             MOVE RATING-X TO LT-LATEST-RATING-X
028800             MOVE REVIEW-DATE TO LT-LATEST-RATING-DATE
028900         END-IF
029000     END-IF.
029100
029200     MOVE WS-AS-OF-DATE TO WS-DATE-IN.
029300     PERFORM 950-CALC-DAY-NUMBER THRU 950-EXIT.
029400     MOVE WS-DAY-NUMBER TO WS-AGE-DAYS.
029500     MOVE REVIEW-DATE TO WS-DATE-IN.
029600     PERFORM 950-CALC-DAY-NUMBER THRU 950-EXIT.
029700     SUBTRACT WS-DAY-NUMBER FROM WS-AGE-DAYS.
029800     IF WS-AGE-DAYS < 0
029900         MOVE ZERO TO WS-AGE-DAYS
030000     END-IF.
030100     IF WS-AGE-DAYS = 0
030200         MOVE 1.0 TO WS-TEMPORAL-WEIGHT
030300     ELSE
030400         COMPUTE WS-AGE-RATIO = WS-AGE-DAYS / 180
030500         COMPUTE WS-TEMPORAL-WEIGHT ROUNDED =
030600                    0.5 ** WS-AGE-RATIO
030700     END-IF.
030800
030900     CALL "PREPROC" USING REVIEW-TEXT, PREP-WORK-AREA,
031000                           WS-RETURN-CD.
031100
031200     PERFORM 310-SCORE-SENTENCES THRU 310-EXIT
031300               VARYING WS-SENT-NBR FROM 1 BY 1
031400               UNTIL WS-SENT-NBR > PW-SENT-COUNT.
031500 300-EXIT.
031600     EXIT.
031700
031800 310-SCORE-SENTENCES.
031900     ADD 1 TO BT-SENTENCES.
032000     CALL "ASPCTDET" USING PREP-WORK-AREA, WS-SENT-NBR,
032100                            ASPECT-RESULT-AREA, WS-RETURN-CD.
032200     CALL "SENTSCOR" USING PREP-WORK-AREA, WS-SENT-NBR,
032300                            WS-SENT-SCORE, WS-RETURN-CD.
032400     PERFORM 320-STORE-DATA-POINT THRU 320-EXIT
032500               VARYING AR-ASPECT-IDX FROM 1 BY 1
032600               UNTIL AR-ASPECT-IDX > 6.
032700 310-EXIT.
032800     EXIT.
032900
033000 320-STORE-DATA-POINT.
033100     IF NOT AR-IS-DETECTED(AR-ASPECT-IDX)
033200         GO TO 320-EXIT.
033300     ADD 1 TO BT-MENTIONS.
033400     SET AW-IDX TO AR-ASPECT-IDX.
033500     IF AW-POINT-COUNT(AW-IDX) >= 500
033600         IF NOT AW-OVERFLOWED(AW-IDX)
033700             DISPLAY "** WARNING - 500 DATA POINT LIMIT HIT "
033800                     "FOR LISTING " PREV-LISTING-ID
033900                     " ASPECT " AR-ASPECT-IDX
034000             MOVE "Y" TO AW-OVERFLOW-SW(AW-IDX)
034100         END-IF
034200         GO TO 320-EXIT
034300     END-IF.
034400     ADD 1 TO AW-POINT-COUNT(AW-IDX).
034500     SET AW-PT-IDX TO AW-POINT-COUNT(AW-IDX).
034600     MOVE WS-SENT-SCORE TO AW-SENT(AW-IDX, AW-PT-IDX).
034700     MOVE WS-TEMPORAL-WEIGHT TO AW-WEIGHT(AW-IDX, AW-PT-IDX).
034800     MOVE REVIEW-DATE TO AW-DATE(AW-IDX, AW-PT-IDX).
034900 320-EXIT.
035000     EXIT.
035100
035200******************************************************************
035300* 400-LISTING-BREAK - BUILDS AND WRITES ONE LISTING-INTEL-RECORD *
035400* FOR THE LISTING JUST COMPLETED.                                *
035500******************************************************************
035600 400-LISTING-BREAK.
035700     MOVE PREV-LISTING-ID TO LI-LISTING-ID.
035800     MOVE LT-TOTAL-REVIEWS TO LI-TOTAL-REVIEWS.
035900     MOVE LT-DATE-START TO LI-DATE-RANGE-START.
036000     MOVE LT-DATE-END TO LI-DATE-RANGE-END.
036100     MOVE LT-LATEST-RATING-X TO LI-ACTUAL-RATING-X.
036200
036300     MOVE LT-DATE-END TO WS-DATE-IN.
036400     PERFORM 950-CALC-DAY-NUMBER THRU 950-EXIT.
036500     MOVE WS-DAY-NUMBER TO WS-RANGE-DAYS.
036600     MOVE LT-DATE-START TO WS-DATE-IN.
036700     PERFORM 950-CALC-DAY-NUMBER THRU 950-EXIT.
036800     SUBTRACT WS-DAY-NUMBER FROM WS-RANGE-DAYS.
036900     IF WS-RANGE-DAYS < 0
037000         MOVE ZERO TO WS-RANGE-DAYS
037100     END-IF.
037200     COMPUTE WS-COVERAGE ROUNDED = WS-RANGE-DAYS / 365.
037300     IF WS-COVERAGE > 1
037400         MOVE 1.0 TO WS-COVERAGE
037500     END-IF.
037600
037700     PERFORM 410-AGGREGATE-ASPECT THRU 410-EXIT
037800               VARYING LI-ASPECT-IDX FROM 1 BY 1
037900               UNTIL LI-ASPECT-IDX > 6.
038000
038100     WRITE LSTINTEL-FD-REC FROM LISTING-INTEL-RECORD.
038200     ADD 1 TO BT-LISTINGS-WRITTEN.
038300 400-EXIT.
038400     EXIT.
038500
038600 410-AGGREGATE-ASPECT.
038700     SET AW-IDX TO LI-ASPECT-IDX.
038800     MOVE AW-POINT-COUNT(AW-IDX) TO LI-MENTION-COUNT(LI-ASPECT-IDX).
038900     IF AW-POINT-COUNT(AW-IDX) = 0
039000         MOVE ZERO TO LI-RAW-SENT-MEAN(LI-ASPECT-IDX)
039100         MOVE ZERO TO LI-WEIGHTED-SENT(LI-ASPECT-IDX)
039200         MOVE ZERO TO LI-SENT-VARIANCE(LI-ASPECT-IDX)
039300         MOVE ZERO TO LI-DISAGREEMENT(LI-ASPECT-IDX)
039400         MOVE ZERO TO LI-CONFIDENCE(LI-ASPECT-IDX)
039500         MOVE "N" TO LI-TREND(LI-ASPECT-IDX)
039600         GO TO 410-EXIT.
039700
039800     MOVE ZERO TO WS-SENT-SUM WS-WSENT-NUMER WS-WEIGHT-DENOM.
039900     PERFORM 412-ACCUM-SENT-SUMS THRU 412-EXIT
040000               VARYING AW-PT-IDX FROM 1 BY 1
040100               UNTIL AW-PT-IDX > AW-POINT-COUNT(AW-IDX).
040200     COMPUTE LI-RAW-SENT-MEAN(LI-ASPECT-IDX) ROUNDED =
040300                WS-SENT-SUM / AW-POINT-COUNT(AW-IDX).
040400     IF WS-WEIGHT-DENOM > 0
040500         COMPUTE LI-WEIGHTED-SENT(LI-ASPECT-IDX) ROUNDED =
040600                    WS-WSENT-NUMER / WS-WEIGHT-DENOM
040700     ELSE
040800         MOVE LI-RAW-SENT-MEAN(LI-ASPECT-IDX)
040900                   TO LI-WEIGHTED-SENT(LI-ASPECT-IDX)
041000     END-IF.
041100
041200     MOVE ZERO TO WS-VAR-SUM.
041300     MOVE ZERO TO WS-POS-CNT WS-NEG-CNT.
041400     PERFORM 414-ACCUM-VARIANCE THRU 414-EXIT
041500               VARYING AW-PT-IDX FROM 1 BY 1
041600               UNTIL AW-PT-IDX > AW-POINT-COUNT(AW-IDX).
041700     COMPUTE LI-SENT-VARIANCE(LI-ASPECT-IDX) ROUNDED =
041800                WS-VAR-SUM / AW-POINT-COUNT(AW-IDX).
041900
042000     COMPUTE WS-P-FRACTION ROUNDED =
042100                WS-POS-CNT / AW-POINT-COUNT(AW-IDX).
042200     COMPUTE WS-Q-FRACTION ROUNDED =
042300                WS-NEG-CNT / AW-POINT-COUNT(AW-IDX).
042400     COMPUTE LI-DISAGREEMENT(LI-ASPECT-IDX) ROUNDED =
042500                4 * WS-P-FRACTION * WS-Q-FRACTION.
042600     IF LI-DISAGREEMENT(LI-ASPECT-IDX) > 1
042700         MOVE 1.0 TO LI-DISAGREEMENT(LI-ASPECT-IDX)
042800     END-IF.
042900
043000     PERFORM 430-CLASSIFY-TREND THRU 430-EXIT.
043100     PERFORM 450-CALC-CONFIDENCE THRU 450-EXIT.
043200 410-EXIT.
043300     EXIT.
043400
043500 412-ACCUM-SENT-SUMS.
043600     ADD AW-SENT(AW-IDX, AW-PT-IDX) TO WS-SENT-SUM.
043700     COMPUTE WS-WSENT-NUMER ROUNDED = WS-WSENT-NUMER +
043800          (AW-SENT(AW-IDX, AW-PT-IDX) *
043900                 AW-WEIGHT(AW-IDX, AW-PT-IDX)).
044000     ADD AW-WEIGHT(AW-IDX, AW-PT-IDX) TO WS-WEIGHT-DENOM.
044100 412-EXIT.
044200     EXIT.
044300
044400 414-ACCUM-VARIANCE.
044500     COMPUTE WS-DIFF = AW-SENT(AW-IDX, AW-PT-IDX) -
044600                       LI-RAW-SENT-MEAN(LI-ASPECT-IDX).
044700     COMPUTE WS-VAR-SUM ROUNDED =
044800                WS-VAR-SUM + (WS-DIFF * WS-DIFF).
044900     IF AW-SENT(AW-IDX, AW-PT-IDX) > 0.2
045000         ADD 1 TO WS-POS-CNT
045100     END-IF.
045200     IF AW-SENT(AW-IDX, AW-PT-IDX) < -0.2
045300         ADD 1 TO WS-NEG-CNT
045400     END-IF.
045500 414-EXIT.
045600     EXIT.
045700
045800* RECENT WINDOW = REVIEWS DATED WITHIN 90 DAYS OF AS-OF-DATE.
045900* N < 3 OR NO RECENT POINTS -> INSUFFICIENT DATA.
046000 430-CLASSIFY-TREND.
046100     IF AW-POINT-COUNT(AW-IDX) < 3
046200         MOVE "N" TO LI-TREND(LI-ASPECT-IDX)
046300         GO TO 430-EXIT.
046400     MOVE ZERO TO WS-RECENT-SUM WS-RECENT-CNT.
046500     PERFORM 435-ACCUM-RECENT THRU 435-EXIT
046600               VARYING AW-PT-IDX FROM 1 BY 1
046700               UNTIL AW-PT-IDX > AW-POINT-COUNT(AW-IDX).
046800     IF WS-RECENT-CNT < 1
046900         MOVE "N" TO LI-TREND(LI-ASPECT-IDX)
047000         GO TO 430-EXIT.
047100     COMPUTE WS-DIFF ROUNDED = (WS-RECENT-SUM / WS-RECENT-CNT)
047200                - LI-RAW-SENT-MEAN(LI-ASPECT-IDX).
047300     IF WS-DIFF > 0.15
047400         MOVE "I" TO LI-TREND(LI-ASPECT-IDX)
047500     ELSE
047600     IF WS-DIFF < -0.15
047700         MOVE "D" TO LI-TREND(LI-ASPECT-IDX)
047800     ELSE
047900         MOVE "S" TO LI-TREND(LI-ASPECT-IDX)
048000     END-IF.
048100 430-EXIT.
048200     EXIT.
048300
048400 435-ACCUM-RECENT.
048500     MOVE WS-AS-OF-DATE TO WS-DATE-IN.
048600     PERFORM 950-CALC-DAY-NUMBER THRU 950-EXIT.
048700     MOVE WS-DAY-NUMBER TO WS-AGE-DAYS.
048800     MOVE AW-DATE(AW-IDX, AW-PT-IDX) TO WS-DATE-IN.
048900     PERFORM 950-CALC-DAY-NUMBER THRU 950-EXIT.
049000     SUBTRACT WS-DAY-NUMBER FROM WS-AGE-DAYS.
049100     IF WS-AGE-DAYS >= 0 AND WS-AGE-DAYS <= 90
049200         ADD AW-SENT(AW-IDX, AW-PT-IDX) TO WS-RECENT-SUM
049300         ADD 1 TO WS-RECENT-CNT
049400     END-IF.
049500 435-EXIT.
049600     EXIT.
049700
049800* CONFIDENCE = .5 VOLUME + .3 CONSISTENCY + .2 COVERAGE
049900 450-CALC-CONFIDENCE.
050000     IF AW-POINT-COUNT(AW-IDX) >= 20
050100         MOVE 1.0 TO WS-VOLUME
050200     ELSE
050300         SET LNLOOKUP-IDX TO 1
050400         SEARCH LNLOOKUP-ENTRY
050500             AT END
050600                 MOVE 1.0 TO WS-VOLUME
050700             WHEN LNLOOKUP-N(LNLOOKUP-IDX) = AW-POINT-COUNT(AW-IDX)
050800                 MOVE LNLOOKUP-VOLUME(LNLOOKUP-IDX) TO WS-VOLUME
050900         END-SEARCH
051000     END-IF.
051100     COMPUTE WS-CONSISTENCY ROUNDED =
051200                1 - LI-SENT-VARIANCE(LI-ASPECT-IDX).
051300     IF LI-SENT-VARIANCE(LI-ASPECT-IDX) > 1
051400         MOVE ZERO TO WS-CONSISTENCY
051500     END-IF.
051600     MOVE WS-COVERAGE TO WS-COVERAGE.
051700     COMPUTE LI-CONFIDENCE(LI-ASPECT-IDX) ROUNDED =
051800                (0.5 * WS-VOLUME) + (0.3 * WS-CONSISTENCY)
051900                                  + (0.2 * WS-COVERAGE).
052000 450-EXIT.
052100     EXIT.
052200
052300******************************************************************
052400* 950-CALC-DAY-NUMBER - CONVERTS WS-DATE-IN (YYYYMMDD) INTO A    *
052500* DAY NUMBER (DAYS SINCE A FIXED EPOCH) SO REVIEW AGES CAN BE    *
052600* SUBTRACTED DIRECTLY. CIVIL-CALENDAR ALGORITHM, INTEGER MATH    *
052700* ONLY - NO INTRINSIC DATE FUNCTIONS ON THIS COMPILER.           *
052800******************************************************************
052900 950-CALC-DAY-NUMBER.
053000     IF WS-DATE-MM <= 2
053100         COMPUTE WS-ADJ-YEAR = WS-DATE-YYYY - 1
053200         COMPUTE WS-MM-IDX = WS-DATE-MM + 9
053300     ELSE
053400         MOVE WS-DATE-YYYY TO WS-ADJ-YEAR
053500         COMPUTE WS-MM-IDX = WS-DATE-MM - 3
053600     END-IF.
053700     COMPUTE WS-ERA = WS-ADJ-YEAR / 400.
053800     COMPUTE WS-YOE = WS-ADJ-YEAR - (WS-ERA * 400).
053900     COMPUTE WS-T1 = (153 * WS-MM-IDX) + 2.
054000     COMPUTE WS-T2 = WS-T1 / 5.
054100     COMPUTE WS-DOY = WS-T2 + WS-DATE-DD - 1.
054200     COMPUTE WS-YOE4 = WS-YOE / 4.
054300     COMPUTE WS-YOE100 = WS-YOE / 100.
054400     COMPUTE WS-DOE = (WS-YOE * 365) + WS-YOE4 - WS-YOE100
054500                                      + WS-DOY.
054600     COMPUTE WS-DAY-NUMBER = (WS-ERA * 146097) + WS-DOE - 719468.
054700 950-EXIT.
054800     EXIT.
054900
055000 800-OPEN-FILES.
055100     OPEN INPUT RUNCTL, REVIEWS.
055200     OPEN OUTPUT LSTINTEL, SYSOUT.
055300 800-EXIT.
055400     EXIT.
055500
055600 850-CLOSE-FILES.
055700     CLOSE RUNCTL, REVIEWS, LSTINTEL, SYSOUT.
055800 850-EXIT.
055900     EXIT.
056000
056100 810-READ-RUNCTL.
056200     READ RUNCTL INTO RUN-CONTROL-RECORD
056300         AT END
056400             MOVE "** MISSING RUN-CONTROL RECORD" TO ABEND-REASON
056500             GO TO 1000-ABEND-RTN
056600     END-READ.
056700     MOVE AS-OF-DATE TO WS-AS-OF-DATE.
056800 810-EXIT.
056900     EXIT.
057000
057100 900-READ-REVIEWS.
057200     READ REVIEWS INTO REVIEW-RECORD
057300         AT END MOVE "N" TO MORE-DATA-SW
057400         GO TO 900-EXIT
057500     END-READ.
057600 900-EXIT.
057700     EXIT.
057800
057900 999-CLEANUP.
058000     IF NOT FIRST-LISTING-SW = "Y"
058100         PERFORM 400-LISTING-BREAK THRU 400-EXIT
058200     END-IF.
058300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
058400     DISPLAY "** REVIEWS READ ****** " BT-REVIEWS-READ.
058500     DISPLAY "** SENTENCES FOUND **** " BT-SENTENCES.
058600     DISPLAY "** ASPECT MENTIONS ***** " BT-MENTIONS.
058700     DISPLAY "** LISTINGS WRITTEN **** " BT-LISTINGS-WRITTEN.
058800     DISPLAY "******** NORMAL END OF JOB RVWINTEL ********".
058900 999-EXIT.
059000     EXIT.
059100
059200 1000-ABEND-RTN.
059300     WRITE SYSOUT-REC FROM ABEND-REC.
059400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
059500     DISPLAY "*** ABNORMAL END OF JOB - RVWINTEL ***" UPON CONSOLE.
059600     MOVE 16 TO RETURN-CODE.
059700     STOP RUN.
