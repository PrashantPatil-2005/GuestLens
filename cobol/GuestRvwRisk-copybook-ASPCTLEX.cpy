000100******************************************************************
000200* COPYBOOK ASPCTLEX                                              *
000300* ASPECT DETECTION KEYWORD LEXICON USED BY ASPCTDET              *
000400* ASPECT CODES: C=CLEANLINESS N=NOISE L=LOCATION                *
000500*               H=HOST-BEHAVIOR A=AMENITIES S=SAFETY            *
000600* A KEYWORD/PHRASE IS A MATCH WHEN IT APPEARS AS A WHOLE WORD   *
000700* (MULTI-WORD PHRASES MATCH AS SUBSTRINGS OF THE SPACE-         *
000800* NORMALIZED SENTENCE). SUMMED WEIGHT >= 1.0 DETECTS THE ASPECT *
000900******************************************************************
001000* MAINTENANCE:                                                   *
001100*   07/25/16  RW   ORIGINAL 6-ASPECT LEXICON - 60 ENTRIES         *
001200*   04/02/19  RW   ADDED BROKEN LOCK PHRASE, WEIGHT 2.0           *
001300*                  (TICKET GR-1210 - SAFETY UNDER-DETECTION)      *
001400*   11/18/21  DSK  ADDED CHECK-IN/CHECKIN VARIANTS (GR-2301)      *
001500******************************************************************
001600 01  ASPCTLEX-TABLE-VALUES.
001700     05  FILLER               PIC X(20) VALUE "CLEAN".
001800     05  FILLER               PIC X(01) VALUE "C".
001900     05  FILLER               PIC 9V9   VALUE 1.0.
002000     05  FILLER               PIC X(20) VALUE "DIRTY".
002100     05  FILLER               PIC X(01) VALUE "C".
002200     05  FILLER               PIC 9V9   VALUE 1.0.
002300     05  FILLER               PIC X(20) VALUE "SPOTLESS".
002400     05  FILLER               PIC X(01) VALUE "C".
002500     05  FILLER               PIC 9V9   VALUE 1.5.
002600     05  FILLER               PIC X(20) VALUE "DUST".
002700     05  FILLER               PIC X(01) VALUE "C".
002800     05  FILLER               PIC 9V9   VALUE 1.0.
002900     05  FILLER               PIC X(20) VALUE "DUSTY".
003000     05  FILLER               PIC X(01) VALUE "C".
003100     05  FILLER               PIC 9V9   VALUE 1.0.
003200     05  FILLER               PIC X(20) VALUE "FILTHY".
003300     05  FILLER               PIC X(01) VALUE "C".
003400     05  FILLER               PIC 9V9   VALUE 1.5.
003500     05  FILLER               PIC X(20) VALUE "STAIN".
003600     05  FILLER               PIC X(01) VALUE "C".
003700     05  FILLER               PIC 9V9   VALUE 1.0.
003800     05  FILLER               PIC X(20) VALUE "STAINS".
003900     05  FILLER               PIC X(01) VALUE "C".
004000     05  FILLER               PIC 9V9   VALUE 1.0.
004100     05  FILLER               PIC X(20) VALUE "SMELL".
004200     05  FILLER               PIC X(01) VALUE "C".
004300     05  FILLER               PIC 9V9   VALUE 1.0.
004400     05  FILLER               PIC X(20) VALUE "SMELLY".
004500     05  FILLER               PIC X(01) VALUE "C".
004600     05  FILLER               PIC 9V9   VALUE 1.0.
004700     05  FILLER               PIC X(20) VALUE "HYGIENIC".
004800     05  FILLER               PIC X(01) VALUE "C".
004900     05  FILLER               PIC 9V9   VALUE 1.0.
005000     05  FILLER               PIC X(20) VALUE "TIDY".
005100     05  FILLER               PIC X(01) VALUE "C".
005200     05  FILLER               PIC 9V9   VALUE 1.0.
005300     05  FILLER               PIC X(20) VALUE "MESS".
005400     05  FILLER               PIC X(01) VALUE "C".
005500     05  FILLER               PIC 9V9   VALUE 1.0.
005600     05  FILLER               PIC X(20) VALUE "MESSY".
005700     05  FILLER               PIC X(01) VALUE "C".
005800     05  FILLER               PIC 9V9   VALUE 1.0.
005900     05  FILLER               PIC X(20) VALUE "NOISE".
006000     05  FILLER               PIC X(01) VALUE "N".
006100     05  FILLER               PIC 9V9   VALUE 1.0.
006200     05  FILLER               PIC X(20) VALUE "NOISY".
006300     05  FILLER               PIC X(01) VALUE "N".
006400     05  FILLER               PIC 9V9   VALUE 1.0.
006500     05  FILLER               PIC X(20) VALUE "QUIET".
006600     05  FILLER               PIC X(01) VALUE "N".
006700     05  FILLER               PIC 9V9   VALUE 1.0.
006800     05  FILLER               PIC X(20) VALUE "LOUD".
006900     05  FILLER               PIC X(01) VALUE "N".
007000     05  FILLER               PIC 9V9   VALUE 1.0.
007100     05  FILLER               PIC X(20) VALUE "SOUNDPROOF".
007200     05  FILLER               PIC X(01) VALUE "N".
007300     05  FILLER               PIC 9V9   VALUE 1.0.
007400     05  FILLER               PIC X(20) VALUE "PEACEFUL".
007500     05  FILLER               PIC X(01) VALUE "N".
007600     05  FILLER               PIC 9V9   VALUE 1.0.
007700     05  FILLER               PIC X(20) VALUE "TRAFFIC".
007800     05  FILLER               PIC X(01) VALUE "N".
007900     05  FILLER               PIC 9V9   VALUE 1.0.
008000     05  FILLER               PIC X(20) VALUE "LOCATION".
008100     05  FILLER               PIC X(01) VALUE "L".
008200     05  FILLER               PIC 9V9   VALUE 1.0.
008300     05  FILLER               PIC X(20) VALUE "NEIGHBORHOOD".
008400     05  FILLER               PIC X(01) VALUE "L".
008500     05  FILLER               PIC 9V9   VALUE 1.0.
008600     05  FILLER               PIC X(20) VALUE "WALKING DISTANCE".
008700     05  FILLER               PIC X(01) VALUE "L".
008800     05  FILLER               PIC 9V9   VALUE 1.0.
008900     05  FILLER               PIC X(20) VALUE "METRO".
009000     05  FILLER               PIC X(01) VALUE "L".
009100     05  FILLER               PIC 9V9   VALUE 1.0.
009200     05  FILLER               PIC X(20) VALUE "STATION".
009300     05  FILLER               PIC X(01) VALUE "L".
009400     05  FILLER               PIC 9V9   VALUE 1.0.
009500     05  FILLER               PIC X(20) VALUE "DOWNTOWN".
009600     05  FILLER               PIC X(01) VALUE "L".
009700     05  FILLER               PIC 9V9   VALUE 1.0.
009800     05  FILLER               PIC X(20) VALUE "CENTRAL".
009900     05  FILLER               PIC X(01) VALUE "L".
010000     05  FILLER               PIC 9V9   VALUE 1.0.
010100     05  FILLER               PIC X(20) VALUE "CONVENIENT".
010200     05  FILLER               PIC X(01) VALUE "L".
010300     05  FILLER               PIC 9V9   VALUE 1.0.
010400     05  FILLER               PIC X(20) VALUE "CLOSE TO".
010500     05  FILLER               PIC X(01) VALUE "L".
010600     05  FILLER               PIC 9V9   VALUE 1.0.
010700     05  FILLER               PIC X(20) VALUE "FAR FROM".
010800     05  FILLER               PIC X(01) VALUE "L".
010900     05  FILLER               PIC 9V9   VALUE 1.0.
011000     05  FILLER               PIC X(20) VALUE "HOST".
011100     05  FILLER               PIC X(01) VALUE "H".
011200     05  FILLER               PIC 9V9   VALUE 1.0.
011300     05  FILLER               PIC X(20) VALUE "RESPONSIVE".
011400     05  FILLER               PIC X(01) VALUE "H".
011500     05  FILLER               PIC 9V9   VALUE 1.0.
011600     05  FILLER               PIC X(20) VALUE "HELPFUL".
011700     05  FILLER               PIC X(01) VALUE "H".
011800     05  FILLER               PIC 9V9   VALUE 1.0.
011900     05  FILLER               PIC X(20) VALUE "COMMUNICATION".
012000     05  FILLER               PIC X(01) VALUE "H".
012100     05  FILLER               PIC 9V9   VALUE 1.0.
012200     05  FILLER               PIC X(20) VALUE "WELCOMING".
012300     05  FILLER               PIC X(01) VALUE "H".
012400     05  FILLER               PIC 9V9   VALUE 1.0.
012500     05  FILLER               PIC X(20) VALUE "RUDE".
012600     05  FILLER               PIC X(01) VALUE "H".
012700     05  FILLER               PIC 9V9   VALUE 1.0.
012800     05  FILLER               PIC X(20) VALUE "CHECK-IN".
012900     05  FILLER               PIC X(01) VALUE "H".
013000     05  FILLER               PIC 9V9   VALUE 1.0.
013100     05  FILLER               PIC X(20) VALUE "CHECKIN".
013200     05  FILLER               PIC X(01) VALUE "H".
013300     05  FILLER               PIC 9V9   VALUE 1.0.
013400     05  FILLER               PIC X(20) VALUE "FRIENDLY".
013500     05  FILLER               PIC X(01) VALUE "H".
013600     05  FILLER               PIC 9V9   VALUE 1.0.
013700     05  FILLER               PIC X(20) VALUE "WIFI".
013800     05  FILLER               PIC X(01) VALUE "A".
013900     05  FILLER               PIC 9V9   VALUE 1.0.
014000     05  FILLER               PIC X(20) VALUE "KITCHEN".
014100     05  FILLER               PIC X(01) VALUE "A".
014200     05  FILLER               PIC 9V9   VALUE 1.0.
014300     05  FILLER               PIC X(20) VALUE "AMENITIES".
014400     05  FILLER               PIC X(01) VALUE "A".
014500     05  FILLER               PIC 9V9   VALUE 1.0.
014600     05  FILLER               PIC X(20) VALUE "TOWELS".
014700     05  FILLER               PIC X(01) VALUE "A".
014800     05  FILLER               PIC 9V9   VALUE 1.0.
014900     05  FILLER               PIC X(20) VALUE "SHOWER".
015000     05  FILLER               PIC X(01) VALUE "A".
015100     05  FILLER               PIC 9V9   VALUE 1.0.
015200     05  FILLER               PIC X(20) VALUE "HEATING".
015300     05  FILLER               PIC X(01) VALUE "A".
015400     05  FILLER               PIC 9V9   VALUE 1.0.
015500     05  FILLER               PIC X(20) VALUE "AIR CONDITIONING".
015600     05  FILLER               PIC X(01) VALUE "A".
015700     05  FILLER               PIC 9V9   VALUE 1.0.
015800     05  FILLER               PIC X(20) VALUE "APPLIANCES".
015900     05  FILLER               PIC X(01) VALUE "A".
016000     05  FILLER               PIC 9V9   VALUE 1.0.
016100     05  FILLER               PIC X(20) VALUE "BED".
016200     05  FILLER               PIC X(01) VALUE "A".
016300     05  FILLER               PIC 9V9   VALUE 1.0.
016400     05  FILLER               PIC X(20) VALUE "MATTRESS".
016500     05  FILLER               PIC X(01) VALUE "A".
016600     05  FILLER               PIC 9V9   VALUE 1.0.
016700     05  FILLER               PIC X(20) VALUE "TV".
016800     05  FILLER               PIC X(01) VALUE "A".
016900     05  FILLER               PIC 9V9   VALUE 1.0.
017000     05  FILLER               PIC X(20) VALUE "SAFE".
017100     05  FILLER               PIC X(01) VALUE "S".
017200     05  FILLER               PIC 9V9   VALUE 1.0.
017300     05  FILLER               PIC X(20) VALUE "UNSAFE".
017400     05  FILLER               PIC X(01) VALUE "S".
017500     05  FILLER               PIC 9V9   VALUE 1.5.
017600     05  FILLER               PIC X(20) VALUE "DANGEROUS".
017700     05  FILLER               PIC X(01) VALUE "S".
017800     05  FILLER               PIC 9V9   VALUE 1.5.
017900     05  FILLER               PIC X(20) VALUE "SECURITY".
018000     05  FILLER               PIC X(01) VALUE "S".
018100     05  FILLER               PIC 9V9   VALUE 1.0.
018200     05  FILLER               PIC X(20) VALUE "LOCK".
018300     05  FILLER               PIC X(01) VALUE "S".
018400     05  FILLER               PIC 9V9   VALUE 1.0.
018500     05  FILLER               PIC X(20) VALUE "LOCKS".
018600     05  FILLER               PIC X(01) VALUE "S".
018700     05  FILLER               PIC 9V9   VALUE 1.0.
018800     05  FILLER               PIC X(20) VALUE "SKETCHY".
018900     05  FILLER               PIC X(01) VALUE "S".
019000     05  FILLER               PIC 9V9   VALUE 1.0.
019100     05  FILLER               PIC X(20) VALUE "THEFT".
019200     05  FILLER               PIC X(01) VALUE "S".
019300     05  FILLER               PIC 9V9   VALUE 1.0.
019400     05  FILLER               PIC X(20) VALUE "BROKEN LOCK".
019500     05  FILLER               PIC X(01) VALUE "S".
019600     05  FILLER               PIC 9V9   VALUE 2.0.
019700
019800 01  ASPCTLEX-TABLE REDEFINES ASPCTLEX-TABLE-VALUES.
019900     05  ASPCTLEX-ENTRY OCCURS 60 TIMES
020000                       INDEXED BY ASPCTLEX-IDX.
020100         10  ASPCTLEX-KEYWORD     PIC X(20).
020200         10  ASPCTLEX-ASPECT-CODE PIC X(01).
020300             88  ASPCTLEX-IS-CLEANLINESS VALUE "C".
020400             88  ASPCTLEX-IS-NOISE        VALUE "N".
020500             88  ASPCTLEX-IS-LOCATION     VALUE "L".
020600             88  ASPCTLEX-IS-HOST         VALUE "H".
020700             88  ASPCTLEX-IS-AMENITIES    VALUE "A".
020800             88  ASPCTLEX-IS-SAFETY       VALUE "S".
020900         10  ASPCTLEX-WEIGHT      PIC 9V9.
