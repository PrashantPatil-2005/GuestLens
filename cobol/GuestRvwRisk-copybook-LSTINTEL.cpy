000100******************************************************************
000200* COPYBOOK LSTINTEL                                              *
000300* LISTING INTELLIGENCE RECORD                                    *
000400*   - WRITTEN BY RVWINTEL (PASS 1) - ONE PER LISTING             *
000500*   - READ BY RSKASSES (PASS 2)                                  *
000600* ASPECT-DATA OCCURS 6 TIMES IN FIXED ORDER - DO NOT RESEQUENCE: *
000700*   (1) CLEANLINESS (2) NOISE (3) LOCATION (4) HOST-BEHAVIOR     *
000800*   (5) AMENITIES   (6) SAFETY                                   *
000900******************************************************************
001000* MAINTENANCE:                                                   *
001100*   07/18/16  RW   ORIGINAL LAYOUT - 6 FIXED ASPECTS              *
001200*   02/02/19  RW   ADDED DISAGREEMENT FIELD PER RISK TEAM REQUEST *
001300*                  (TICKET GR-1162 - POLARIZATION COMPLAINTS)     *
001400*   11/03/22  DSK  ADDED TREND CODE TO ASPECT-DATA (TICKET        *
001500*                  GR-2540)                                      *
001600******************************************************************
001700 01  LISTING-INTEL-RECORD.
001800     05  LI-LISTING-ID            PIC X(12).
001900     05  LI-TOTAL-REVIEWS         PIC 9(5).
002000     05  LI-DATE-RANGE-START      PIC 9(8).
002100     05  LI-DATE-RANGE-END        PIC 9(8).
002200     05  LI-ACTUAL-RATING-X       PIC X(02).
002300         88  LI-RATING-NOT-GIVEN  VALUE SPACES.
002400     05  LI-ACTUAL-RATING REDEFINES LI-ACTUAL-RATING-X
002500                                  PIC 9V9.
002600     05  LI-ASPECT-DATA OCCURS 6 TIMES
002700                       INDEXED BY LI-ASPECT-IDX.
002800         10  LI-MENTION-COUNT     PIC 9(4).
002900         10  LI-RAW-SENT-MEAN     PIC S9V9(4).
003000         10  LI-WEIGHTED-SENT     PIC S9V9(4).
003100         10  LI-SENT-VARIANCE     PIC 9V9(4).
003200         10  LI-DISAGREEMENT      PIC 9V9(4).
003300         10  LI-CONFIDENCE        PIC 9V9(4).
003400         10  LI-TREND             PIC X(01).
003500             88  LI-TREND-IMPROVING    VALUE "I".
003600             88  LI-TREND-DECLINING    VALUE "D".
003700             88  LI-TREND-STABLE       VALUE "S".
003800             88  LI-TREND-INSUFFICIENT VALUE "N".
003900     05  FILLER                   PIC X(10) VALUE SPACES.
