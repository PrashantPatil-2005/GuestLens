000100******************************************************************
000200* COPYBOOK PREPTBLS                                              *
000300* PREPROCESSING TABLES USED BY PREPROC (CONTRACTION EXPANSION    *
000400* AND NEGATION MARKING)                                          *
000500******************************************************************
000600* MAINTENANCE:                                                   *
000700*   07/21/16  RW   ORIGINAL CONTRACTION LIST - 13 PAIRS PULLED   *
000800*                  FROM THE ANALYTICS TEAM'S WORD LIST            *
000900*   03/15/20  DSK  ADDED NEGATION TRIGGER TABLE (TICKET GR-1840)  *
001000******************************************************************
001100 01  CONTR-TABLE-VALUES.
001200     05  FILLER               PIC X(10) VALUE "WASN'T".
001300     05  FILLER               PIC X(10) VALUE "WAS NOT".
001400     05  FILLER               PIC X(10) VALUE "ISN'T".
001500     05  FILLER               PIC X(10) VALUE "IS NOT".
001600     05  FILLER               PIC X(10) VALUE "DON'T".
001700     05  FILLER               PIC X(10) VALUE "DO NOT".
001800     05  FILLER               PIC X(10) VALUE "DIDN'T".
001900     05  FILLER               PIC X(10) VALUE "DID NOT".
002000     05  FILLER               PIC X(10) VALUE "WOULDN'T".
002100     05  FILLER               PIC X(10) VALUE "WOULD NOT".
002200     05  FILLER               PIC X(10) VALUE "COULDN'T".
002300     05  FILLER               PIC X(10) VALUE "COULD NOT".
002400     05  FILLER               PIC X(10) VALUE "CAN'T".
002500     05  FILLER               PIC X(10) VALUE "CAN NOT".
002600     05  FILLER               PIC X(10) VALUE "WON'T".
002700     05  FILLER               PIC X(10) VALUE "WILL NOT".
002800     05  FILLER               PIC X(10) VALUE "AREN'T".
002900     05  FILLER               PIC X(10) VALUE "ARE NOT".
003000     05  FILLER               PIC X(10) VALUE "WEREN'T".
003100     05  FILLER               PIC X(10) VALUE "WERE NOT".
003200     05  FILLER               PIC X(10) VALUE "HASN'T".
003300     05  FILLER               PIC X(10) VALUE "HAS NOT".
003400     05  FILLER               PIC X(10) VALUE "HAVEN'T".
003500     05  FILLER               PIC X(10) VALUE "HAVE NOT".
003600     05  FILLER               PIC X(10) VALUE "DOESN'T".
003700     05  FILLER               PIC X(10) VALUE "DOES NOT".
003800
003900 01  CONTR-TABLE REDEFINES CONTR-TABLE-VALUES.
004000     05  CONTR-ENTRY OCCURS 13 TIMES
004100                       INDEXED BY CONTR-IDX.
004200         10  CONTR-FROM           PIC X(10).
004300         10  CONTR-TO             PIC X(10).
004400
004500 01  NEGTRIG-TABLE-VALUES.
004600     05  FILLER               PIC X(08) VALUE "NOT".
004700     05  FILLER               PIC X(08) VALUE "NO".
004800     05  FILLER               PIC X(08) VALUE "NEVER".
004900     05  FILLER               PIC X(08) VALUE "NOTHING".
005000     05  FILLER               PIC X(08) VALUE "HARDLY".
005100
005200 01  NEGTRIG-TABLE REDEFINES NEGTRIG-TABLE-VALUES.
005300     05  NEGTRIG-ENTRY OCCURS 5 TIMES
005400                       INDEXED BY NEGTRIG-IDX
005500                       PIC X(08).
