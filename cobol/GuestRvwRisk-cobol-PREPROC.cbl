000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PREPROC.
000400 AUTHOR. R WOJCIK.
000500 INSTALLATION. GUEST RISK SYSTEMS.
000600 DATE-WRITTEN. 07/21/16.
000700 DATE-COMPILED. 07/21/16.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    THIS SUBPROGRAM TAKES ONE RAW REVIEW-TEXT FIELD (200 BYTES,
001300*    ALREADY UPPERCASED BY THE INTAKE FEED) AND BUILDS THE
001400*    PREP-WORK-AREA CONSUMED BY ASPCTDET AND SENTSCOR:
001500*
001600*       1) CONTRACTIONS ARE EXPANDED (CONTR-TABLE, COPY PREPTBLS)
001700*       2) THE TEXT IS SPLIT INTO SENTENCES ON . ! ? - A PERIOD
001800*          BETWEEN TWO DIGITS DOES NOT SPLIT (DECIMAL AMOUNTS)
001900*       3) EACH WORD OF EACH SENTENCE IS CHECKED AGAINST THE
002000*          NEGATION TRIGGER TABLE (NEGTRIG-TABLE) - A TRIGGER
002100*          MARKS THE NEXT 1-3 WORDS OF THE SAME SENTENCE NEGATED
002200*
002300*    CALLED ONCE PER REVIEW BY RVWINTEL BEFORE ASPECT DETECTION.
002400*
002500******************************************************************
002600* MAINTENANCE:
002700*   07/21/16  RW   ORIGINAL - CONTRACTION EXPANSION AND SENTENCE   GR1001
002800*                  SPLITTING ONLY, NO NEGATION HANDLING YET        GR1001
002900*   03/15/20  DSK  ADDED NEGATION-TRIGGER SCAN, REWORKED WORD      GR1840
003000*                  TABLE TO CARRY THE PW-WORD-NEG FLAG             GR1840
003100*                  (TICKET GR-1840 - FALSE-POSITIVE "CLEAN" HITS   GR1840
003200*                  ON "WASN'T CLEAN" REVIEWS)                      GR1840
003300*   02/02/19  RW   WIDENED RAW-WORD SCRATCH TABLE TO 60 ENTRIES    GR1140
003400*                  AFTER LONGER REVIEWS TRUNCATED MID-SENTENCE     GR1140
003500*   06/19/23  DSK  260-EMIT-ONE-WORD CALLED 270-CHECK-NEGTRIG      GR2602
003600*                  BEFORE MARKING/DECREMENTING THE CURRENT WORD,   GR2602
003700*                  SO A TRIGGER WORD CONSUMED ONE UNIT OF ITS OWN  GR2602
003800*                  3-WORD SPAN AND ONLY 2 WORDS AFTER IT CAME OUT  GR2602
003900*                  NEGATED. MOVED THE NEGTRIG CHECK TO AFTER THE   GR2602
004000*                  CURRENT WORD IS MARKED (TICKET GR-2602)         GR2602
004100*   07/10/23  DSK  WORKING-STORAGE WAS PREFIXED WK- - NOT A HOUSE  GR2701
004200*                  CONVENTION. RENAMED TO WS-, AND MOVED THE TWO   GR2701
004300*                  STANDALONE SWITCHES TO 77-LEVEL PER THE SHOP'S  GR2701
004400*                  HABIT (TICKET GR-2701)                         GR2701
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 WORKING-STORAGE SECTION.
005900 COPY PREPTBLS.
006000
006100 01  WS-SCAN-TEXT                 PIC X(200).
006200 01  WS-SCAN-TEXT-R REDEFINES WS-SCAN-TEXT.
006300     05  WS-SCAN-CHAR             PIC X(01) OCCURS 200 TIMES.
006400
006500 01  WS-RAW-WORD-TAB.
006600     05  WS-RAW-WORD-CNT          PIC 9(3) COMP.
006700     05  WS-RAW-WORD OCCURS 60 TIMES INDEXED BY WS-RAW-IDX.
006800         10  WS-RAW-TEXT          PIC X(20).
006900         10  WS-RAW-END-SENT      PIC X(01).
007000             88  WS-RAW-IS-END-SENT VALUE "Y".
007100     05  FILLER                   PIC X(04) VALUE SPACES.
007200
007300 01  WS-COUNTERS.
007400     05  WS-PTR                   PIC S9(4) COMP.
007500     05  WS-WORD-LEN              PIC S9(4) COMP.
007600     05  WS-NEG-SPAN              PIC S9(4) COMP VALUE ZERO.
007700     05  WS-TEXT-LEN              PIC S9(4) COMP VALUE 200.
007800     05  FILLER                   PIC X(04) VALUE SPACES.
007900
008000 01  WS-SINGLE-WORD               PIC X(20).
008100 01  WS-STRIPPED-WORD             PIC X(20).
008200 77  WS-CONTR-FOUND-SW            PIC X(01) VALUE "N".
008300     88  WS-CONTR-FOUND           VALUE "Y".
008400 77  WS-NEGTRIG-FOUND-SW          PIC X(01) VALUE "N".
008500     88  WS-NEGTRIG-FOUND         VALUE "Y".
008600 01  WS-BUILD-SENT-TEXT           PIC X(200).
008700 01  WS-BUILD-PTR                 PIC S9(4) COMP.
008800
008900 LINKAGE SECTION.
009000 01  REVIEW-TEXT-IN               PIC X(200).
009100 COPY PREPWORK.
009200 01  RETURN-CD                    PIC S9(4) COMP.
009300
009400 PROCEDURE DIVISION USING REVIEW-TEXT-IN, PREP-WORK-AREA, RETURN-CD.
009500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
009600     PERFORM 100-SPLIT-INTO-RAW-WORDS THRU 100-EXIT.
009700     PERFORM 200-BUILD-SENTENCES THRU 200-EXIT.
009800     MOVE ZERO TO RETURN-CD.
009900     GOBACK.
010000
010100 000-HOUSEKEEPING.
010200     MOVE SPACES TO WS-SCAN-TEXT.
010300     MOVE REVIEW-TEXT-IN TO WS-SCAN-TEXT.
010400     MOVE ZERO TO WS-RAW-WORD-CNT PW-SENT-COUNT.
010500     PERFORM 005-RESET-ONE-SENTENCE THRU 005-EXIT
010600               VARYING PW-SENT-IDX FROM 1 BY 1
010700               UNTIL PW-SENT-IDX > 10.
010800 000-EXIT.
010900     EXIT.
011000
011100 005-RESET-ONE-SENTENCE.
011200     MOVE SPACES TO PW-SENT-TEXT(PW-SENT-IDX).
011300     MOVE ZERO TO PW-WORD-COUNT(PW-SENT-IDX).
011400 005-EXIT.
011500     EXIT.
011600
011700******************************************************************
011800* 100-SPLIT-INTO-RAW-WORDS - UNSTRINGS THE REVIEW TEXT ON SPACES *
011900* AND FLAGS EACH RAW TOKEN THAT ENDS A SENTENCE (. ! ? NOT        *
012000* BETWEEN TWO DIGITS). CONTRACTIONS ARE NOT YET EXPANDED HERE.   *
012100******************************************************************
012200 100-SPLIT-INTO-RAW-WORDS.
012300     MOVE 1 TO WS-PTR.
012400     PERFORM 105-SCAN-ONE-TOKEN THRU 105-EXIT
012500               UNTIL WS-PTR > WS-TEXT-LEN
012600                  OR WS-RAW-WORD-CNT >= 60.
012700 100-EXIT.
012800     EXIT.
012900
013000 105-SCAN-ONE-TOKEN.
013100     MOVE SPACES TO WS-SINGLE-WORD.
013200     UNSTRING WS-SCAN-TEXT DELIMITED BY ALL SPACES
013300               INTO WS-SINGLE-WORD
013400               WITH POINTER WS-PTR
013500     END-UNSTRING.
013600     IF WS-SINGLE-WORD NOT = SPACES
013700         ADD 1 TO WS-RAW-WORD-CNT
013800         PERFORM 110-STORE-RAW-WORD THRU 110-EXIT
013900     END-IF.
014000 105-EXIT.
014100     EXIT.
014200
014300 110-STORE-RAW-WORD.
014400     MOVE WS-SINGLE-WORD TO WS-RAW-TEXT(WS-RAW-WORD-CNT).
014500     MOVE "N" TO WS-RAW-END-SENT(WS-RAW-WORD-CNT).
014600     PERFORM 120-CHECK-SENTENCE-END THRU 120-EXIT.
014700     PERFORM 130-STRIP-PUNCTUATION THRU 130-EXIT.
014800 110-EXIT.
014900     EXIT.
015000
015100* A '.' '!' OR '?' AT THE END OF THE RAW TOKEN ENDS THE SENTENCE
015200* UNLESS THE '.' SITS BETWEEN TWO DIGITS (A DECIMAL AMOUNT).
015300 120-CHECK-SENTENCE-END.
015400     MOVE ZERO TO WS-WORD-LEN.
015500     INSPECT WS-RAW-TEXT(WS-RAW-WORD-CNT)
015600              TALLYING WS-WORD-LEN FOR CHARACTERS
015700              BEFORE INITIAL SPACE.
015800     IF WS-WORD-LEN = ZERO
015900         GO TO 120-EXIT.
016000     IF WS-RAW-TEXT(WS-RAW-WORD-CNT)(WS-WORD-LEN:1) = "!" OR "?"
016100         MOVE "Y" TO WS-RAW-END-SENT(WS-RAW-WORD-CNT)
016200     ELSE
016300     IF WS-RAW-TEXT(WS-RAW-WORD-CNT)(WS-WORD-LEN:1) = "."
016400         IF WS-WORD-LEN > 1 AND
016500            WS-RAW-TEXT(WS-RAW-WORD-CNT)(WS-WORD-LEN - 1:1)
016600                                             IS NUMERIC
016700             CONTINUE
016800         ELSE
016900             MOVE "Y" TO WS-RAW-END-SENT(WS-RAW-WORD-CNT)
017000         END-IF
017100     END-IF.
017200 120-EXIT.
017300     EXIT.
017400
017500* STRIPS TRAILING . ! ? , ; : " ' FROM THE RAW TOKEN SO THE
017600* REMAINING TEXT CAN BE MATCHED AGAINST THE WORD TABLES.
017700 130-STRIP-PUNCTUATION.
017800     INSPECT WS-RAW-TEXT(WS-RAW-WORD-CNT)
017900              REPLACING ALL "." BY SPACE
018000                        ALL "!" BY SPACE
018100                        ALL "?" BY SPACE
018200                        ALL "," BY SPACE
018300                        ALL ";" BY SPACE
018400                        ALL ":" BY SPACE
018500                        ALL '"' BY SPACE.
018600 130-EXIT.
018700     EXIT.
018800
018900******************************************************************
019000* 200-BUILD-SENTENCES - WALKS THE RAW WORD TABLE, EXPANDING      *
019100* CONTRACTIONS AND MARKING NEGATION, EMITTING WORDS INTO         *
019200* PW-WORD AND RE-BUILDING THE SPACE-NORMALIZED PW-SENT-TEXT.     *
019300******************************************************************
019400 200-BUILD-SENTENCES.
019500     MOVE 1 TO PW-SENT-COUNT.
019600     MOVE ZERO TO WS-NEG-SPAN.
019700     MOVE SPACES TO WS-BUILD-SENT-TEXT.
019800     MOVE 1 TO WS-BUILD-PTR.
019900     PERFORM 205-PROCESS-ONE-RAW-WORD THRU 205-EXIT
020000               VARYING WS-RAW-IDX FROM 1 BY 1
020100               UNTIL WS-RAW-IDX > WS-RAW-WORD-CNT
020200                  OR PW-SENT-COUNT > 10.
020300     IF PW-WORD-COUNT(PW-SENT-COUNT) > 0
020400        AND PW-SENT-COUNT <= 10
020500         MOVE WS-BUILD-SENT-TEXT TO PW-SENT-TEXT(PW-SENT-COUNT)
020600     ELSE
020700         IF PW-SENT-COUNT > 1
020800             SUBTRACT 1 FROM PW-SENT-COUNT
020900         END-IF
021000     END-IF.
021100 200-EXIT.
021200     EXIT.
021300
021400 205-PROCESS-ONE-RAW-WORD.
021500     IF WS-RAW-TEXT(WS-RAW-IDX) NOT = SPACES
021600         PERFORM 210-CHECK-CONTRACTION THRU 210-EXIT
021700         PERFORM 250-EMIT-WORD THRU 250-EXIT
021800     END-IF.
021900     IF WS-RAW-IS-END-SENT(WS-RAW-IDX)
022000         PERFORM 280-CLOSE-SENTENCE THRU 280-EXIT
022100     END-IF.
022200 205-EXIT.
022300     EXIT.
022400
022500* A RAW WORD MATCHING A CONTR-FROM ENTRY IS REPLACED BY ITS
022600* (USUALLY TWO-WORD) CONTR-TO EXPANSION, E.G. WASN'T -> WAS NOT.
022700 210-CHECK-CONTRACTION.
022800     MOVE WS-RAW-TEXT(WS-RAW-IDX) TO WS-STRIPPED-WORD.
022900     MOVE "N" TO WS-CONTR-FOUND-SW.
023000     SET CONTR-IDX TO 1.
023100     SEARCH CONTR-ENTRY
023200         AT END
023300             CONTINUE
023400         WHEN CONTR-FROM(CONTR-IDX) = WS-STRIPPED-WORD
023500             MOVE "Y" TO WS-CONTR-FOUND-SW
023600     END-SEARCH.
023700     IF WS-CONTR-FOUND
023800         MOVE CONTR-TO(CONTR-IDX) TO WS-RAW-TEXT(WS-RAW-IDX)
023900     END-IF.
024000 210-EXIT.
024100     EXIT.
024200
024300* EMITS ONE OR TWO WORD-TABLE ENTRIES (A CONTRACTION EXPANDS TO
024400* TWO WORDS) AND APPLIES THE NEGATION-TRIGGER SPAN TO EACH.
024500 250-EMIT-WORD.
024600     UNSTRING WS-RAW-TEXT(WS-RAW-IDX) DELIMITED BY ALL SPACES
024700               INTO WS-SINGLE-WORD WS-STRIPPED-WORD
024800     END-UNSTRING.
024900     PERFORM 260-EMIT-ONE-WORD THRU 260-EXIT.
025000     IF WS-STRIPPED-WORD NOT = SPACES
025100         MOVE WS-STRIPPED-WORD TO WS-SINGLE-WORD
025200         PERFORM 260-EMIT-ONE-WORD THRU 260-EXIT
025300     END-IF.
025400 250-EXIT.
025500     EXIT.
025600
025700 260-EMIT-ONE-WORD.
025800     IF PW-WORD-COUNT(PW-SENT-COUNT) >= 40
025900         GO TO 260-EXIT.
026000     ADD 1 TO PW-WORD-COUNT(PW-SENT-COUNT).
026100     SET PW-WORD-IDX TO PW-WORD-COUNT(PW-SENT-COUNT).
026200     MOVE WS-SINGLE-WORD
026300          TO PW-WORD-TEXT(PW-SENT-COUNT, PW-WORD-IDX).
026400     IF WS-NEG-SPAN > 0
026500         MOVE "Y" TO PW-WORD-NEG(PW-SENT-COUNT, PW-WORD-IDX)
026600         SUBTRACT 1 FROM WS-NEG-SPAN
026700     ELSE
026800         MOVE "N" TO PW-WORD-NEG(PW-SENT-COUNT, PW-WORD-IDX)
026900     END-IF.
027000     PERFORM 270-CHECK-NEGTRIG THRU 270-EXIT.
027100     IF WS-BUILD-PTR < 200
027200         STRING WS-SINGLE-WORD DELIMITED BY SPACE
027300                " " DELIMITED BY SIZE
027400                INTO WS-BUILD-SENT-TEXT
027500                WITH POINTER WS-BUILD-PTR
027600         END-STRING
027700     END-IF.
027800 260-EXIT.
027900     EXIT.
028000
028100* A WORD MATCHING THE NEGATION-TRIGGER TABLE STARTS A FRESH
028200* 3-WORD NEGATION SPAN (STOPS EARLY IF ANOTHER TRIGGER IS SEEN).
028300 270-CHECK-NEGTRIG.
028400     MOVE "N" TO WS-NEGTRIG-FOUND-SW.
028500     SET NEGTRIG-IDX TO 1.
028600     SEARCH NEGTRIG-ENTRY
028700         AT END
028800             CONTINUE
028900         WHEN NEGTRIG-ENTRY(NEGTRIG-IDX) = WS-SINGLE-WORD
029000             MOVE "Y" TO WS-NEGTRIG-FOUND-SW
029100     END-SEARCH.
029200     IF WS-NEGTRIG-FOUND
029300         MOVE 3 TO WS-NEG-SPAN
029400     END-IF.
029500 270-EXIT.
029600     EXIT.
029700
029800 280-CLOSE-SENTENCE.
029900     IF PW-WORD-COUNT(PW-SENT-COUNT) > 0
030000         MOVE WS-BUILD-SENT-TEXT TO PW-SENT-TEXT(PW-SENT-COUNT)
030100         IF PW-SENT-COUNT < 10
030200             ADD 1 TO PW-SENT-COUNT
030300         END-IF
030400     END-IF.
030500     MOVE SPACES TO WS-BUILD-SENT-TEXT.
030600     MOVE 1 TO WS-BUILD-PTR.
030700     MOVE ZERO TO WS-NEG-SPAN.
030800 280-EXIT.
030900     EXIT.
