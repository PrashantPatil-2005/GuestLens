000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  STRLTH.
000400 AUTHOR. R WOJCIK.
000500 INSTALLATION. GUEST RISK SYSTEMS.
000600 DATE-WRITTEN. 07/11/16.
000700 DATE-COMPILED. 07/11/16.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* REMARKS.
001100*   GENERAL-PURPOSE UTILITY - RETURNS THE TRIMMED LENGTH OF A
001200*   PASSED TEXT FIELD (TRAILING SPACES/LOW-VALUES IGNORED), BY
001300*   SCANNING THE FIELD RIGHT TO LEFT ONE BYTE AT A TIME UNTIL A
001400*   NON-BLANK BYTE IS FOUND. CALLED BY ASPCTDET AND PREPROC WHEN
001500*   BUILDING SENTENCE AND WORD TOKENS SO THE WORKING TABLES DO
001600*   NOT CARRY TRAILING SPACE-PAD INTO THE LEXICON MATCH LOGIC.
001700******************************************************************
001800* MAINTENANCE:
001900*   07/11/16  RW   ORIGINAL - LIFTED FROM OLD BILLING UTILITY     GR1001
002000*                  LIBRARY, RENAMED INTO THE RISK SYSTEM          GR1001
002100*   03/30/99  RW   Y2K REVIEW - NO DATE FIELDS IN THIS MODULE,    GR1001
002200*                  NO CHANGE REQUIRED                             GR1001
002300*   02/02/19  RW   NO FUNCTIONAL CHANGE - RECOMPILED UNDER NEW    GR1140
002400*                  LOAD LIBRARY (TICKET GR-1140)                  GR1140
002500*   11/18/21  DSK  REWORKED THE BYTE SCAN TO USE THE REDEFINED    GR2301
002600*                  CHARACTER TABLE INSTEAD OF FUNCTION REVERSE -  GR2301
002700*                  AUDITOR FLAGGED THE INTRINSIC FUNCTION CALL AS GR2301
002800*                  NON-STANDARD FOR THIS LOAD LIBRARY (GR-2301)   GR2301
002900*   07/10/23  DSK  WORKING-STORAGE WAS PREFIXED WK- - NOT A      GR2701
003000*                  HOUSE CONVENTION. RENAMED TO WS- PER THE      GR2701
003100*                  SHOP'S OWN PREFIX (TICKET GR-2701)            GR2701
003200******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400
004500 WORKING-STORAGE SECTION.
004600 01  WS-SCAN-TEXT                 PIC X(200).
004700 01  WS-SCAN-TEXT-R REDEFINES WS-SCAN-TEXT.
004800     05  WS-SCAN-CHAR             PIC X(01) OCCURS 200 TIMES
004900                                      INDEXED BY WS-SCAN-IDX.
005000
005100* ALTERNATE NUMERIC/CHARACTER VIEW OF THE WORKING COUNTERS, KEPT
005200* FOR THE DUMP FORMATTER THE OLD BILLING UTILITY LIBRARY USED ON
005300* AN S0C7 ABEND (NOT CALLED IN THE NORMAL PATH).
005400 01  WS-COUNTERS-VALUES.
005500     05  WS-SCAN-POS              PIC S9(4) COMP VALUE ZERO.
005600     05  WS-TRIM-LTH              PIC S9(4) COMP VALUE ZERO.
005700     05  FILLER                   PIC X(04) VALUE SPACES.
005800
005900 01  WS-COUNTERS-DUMP REDEFINES WS-COUNTERS-VALUES.
006000     05  WS-DUMP-BYTES            PIC X(04) OCCURS 2 TIMES.
006100     05  FILLER                   PIC X(04).
006200
006300* HALF-FIELD VIEW CARRIED OVER FROM THE OLD BILLING UTILITY
006400* LIBRARY'S PAGE-SPLIT PRINT ROUTINE - NOT USED BY THIS MODULE.
006500 01  WS-SCAN-TEXT-HALVES REDEFINES WS-SCAN-TEXT.
006600     05  WS-SCAN-TEXT-LEFT        PIC X(100).
006700     05  WS-SCAN-TEXT-RIGHT       PIC X(100).
006800
006900 LINKAGE SECTION.
007000 01  TEXT1                        PIC X(200).
007100 01  RETURN-LTH                   PIC S9(4).
007200
007300 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
007400     MOVE TEXT1 TO WS-SCAN-TEXT.
007500     MOVE 200 TO WS-SCAN-POS.
007600     PERFORM 100-FIND-LAST-NONBLANK THRU 100-EXIT
007700               UNTIL WS-SCAN-POS = ZERO.
007800     MOVE WS-SCAN-POS TO RETURN-LTH.
007900     GOBACK.
008000
008100* BACKS WS-SCAN-POS UP ONE BYTE AT A TIME UNTIL IT LANDS ON A
008200* NON-BLANK, NON-LOW-VALUE BYTE (OR FALLS OFF THE FRONT OF THE
008300* FIELD, LEAVING WS-SCAN-POS AT ZERO FOR AN ALL-SPACE FIELD).
008400 100-FIND-LAST-NONBLANK.
008500     SET WS-SCAN-IDX TO WS-SCAN-POS.
008600     IF WS-SCAN-CHAR(WS-SCAN-IDX) NOT = SPACE
008700        AND WS-SCAN-CHAR(WS-SCAN-IDX) NOT = LOW-VALUE
008800         GO TO 100-EXIT.
008900     SUBTRACT 1 FROM WS-SCAN-POS.
009000 100-EXIT.
009100     EXIT.
