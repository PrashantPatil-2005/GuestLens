000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RSKASSES.
000300 AUTHOR. R WOJCIK.
000400 INSTALLATION. GUEST RISK SYSTEMS.
000500 DATE-WRITTEN. 08/02/16.
000600 DATE-COMPILED. 08/02/16.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS THE NIGHTLY RISK-AND-DECISION JOB, PASS 2 OF
001300*          THE GUEST REVIEW RISK SYSTEM. READS THE LISTING-INTEL
001400*          FILE PRODUCED BY RVWINTEL, CALLS RISKCALC FOR EACH
001500*          LISTING TO GET PER-ASPECT AND OVERALL RISK, RUNS
001600*          CONTRADICTION DETECTION AND THE RATING-LAG CHECK, AND
001700*          MAPS THE RESULT TO A RECOMMENDED ACTION. WRITES ONE
001800*          RISK-ASSESS-RECORD PER LISTING, THEN SORTS THE WHOLE
001900*          RUN WORST-FIRST AND PRINTS THE RISK-REPORT.
002000*
002100******************************************************************
002200* MAINTENANCE:
002300*   08/02/16  RW   ORIGINAL                                       GR1001
002400*   02/09/19  RW   ADDED MULTI-ASPECT-DECLINE AND RATING-LAG      GR1162
002500*                  CONTRADICTION FLAGS (TICKET GR-1162)           GR1162
002600*   04/02/19  RW   SAFETY-CONCERN FLAG NOW FORCES URGENT EVEN     GR1210
002700*                  WHEN THE BASE ACTION WAS IGNORE (RISK TEAM     GR1210
002800*                  ESCALATION REQUEST)                            GR1210
002900*   11/10/22  DSK  200-LISTING REPORT TABLE SIZE AND OVERFLOW     GR2540
003000*                  WARNING (TICKET GR-2540 - SECOND CITY LAUNCH)  GR2540
003100*   06/05/23  DSK  RUNCTL FD LENGTH CORRECTED BACK TO 8 - A       GR2602
003200*                  PRIOR PASS HAD PADDED IT PAST THE EXPORT      GR2602
003300*                  JOB'S PINNED LENGTH (TICKET GR-2602)          GR2602
003400*   07/10/23  DSK  WORKING-STORAGE WAS PREFIXED WK- - NOT A      GR2701
003500*                  HOUSE CONVENTION.  RENAMED TO WS-, AND MOVED  GR2701
003600*                  ST-COUNT/ST-OVERFLOW-SW TO 77-LEVEL PER THE   GR2701
003700*                  SHOP'S HABIT (TICKET GR-2701)                GR2701
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS NEXT-PAGE.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT SYSOUT
004900     ASSIGN TO UT-S-SYSOUT
005000       ORGANIZATION IS SEQUENTIAL.
005100
005200     SELECT RUNCTL
005300     ASSIGN TO UT-S-RUNCTL
005400       ACCESS MODE IS SEQUENTIAL
005500       FILE STATUS IS OFCODE.
005600
005700     SELECT LSTINTEL
005800     ASSIGN TO UT-S-LSTINTEL
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS OFCODE.
006100
006200     SELECT RISKASSESS
006300     ASSIGN TO UT-S-RISKASSESS
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS OFCODE.
006600
006700     SELECT RISKRPT
006800     ASSIGN TO UT-S-RISKRPT
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS OFCODE.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  SYSOUT
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 130 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS SYSOUT-REC.
008000 01  SYSOUT-REC  PIC X(130).
008100
008200 FD  RUNCTL
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 8 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS RUNCTL-FD-REC.
008800 01  RUNCTL-FD-REC            PIC X(08).
008900
009000 FD  LSTINTEL
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 225 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS LSTINTEL-FD-REC.
009600 01  LSTINTEL-FD-REC          PIC X(225).
009700
009800 FD  RISKASSESS
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 134 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS RISKASSESS-FD-REC.
010400 01  RISKASSESS-FD-REC        PIC X(134).
010500
010600 FD  RISKRPT
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 132 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS RPT-REC.
011200 01  RPT-REC  PIC X(132).
011300
011400 WORKING-STORAGE SECTION.
011500 01  PARA-NAME                 PIC X(24) VALUE SPACES.
011600 01  FILE-STATUS-CODES.
011700     05  OFCODE                  PIC X(2).
011800         88 CODE-WRITE    VALUE SPACES.
011900     05  FILLER                  PIC X(02) VALUE SPACES.
012000
012100 COPY LSTINTEL.
012200 COPY RISKREC.
012300 COPY RUNCTL.
012400 COPY ABENDREC.
012500
012600 01  WS-AS-OF-DATE              PIC 9(8).
012700
012800******************************************************************
012900* RISK-LEVEL TO BASE-ACTION TABLE, CARRYING THE ACTION'S RANK    *
013000* (1=IGNORE 2=MONITOR 3=FLAG 4=URGENT) SO THE OVERRIDE RULES     *
013100* BELOW CAN COMPARE AND UPGRADE WITHOUT ANY EVALUATE LADDER.     *
013200******************************************************************
013300 01  LVLACT-TABLE-VALUES.
013400     05  FILLER                  PIC X(08) VALUE "LOW     ".
013500     05  FILLER                  PIC X(08) VALUE "IGNORE  ".
013600     05  FILLER                  PIC 9(01) VALUE 1.
013700     05  FILLER                  PIC X(08) VALUE "MODERATE".
013800     05  FILLER                  PIC X(08) VALUE "MONITOR ".
013900     05  FILLER                  PIC 9(01) VALUE 2.
014000     05  FILLER                  PIC X(08) VALUE "HIGH    ".
014100     05  FILLER                  PIC X(08) VALUE "FLAG    ".
014200     05  FILLER                  PIC 9(01) VALUE 3.
014300     05  FILLER                  PIC X(08) VALUE "CRITICAL".
014400     05  FILLER                  PIC X(08) VALUE "URGENT  ".
014500     05  FILLER                  PIC 9(01) VALUE 4.
014600
014700 01  LVLACT-TABLE REDEFINES LVLACT-TABLE-VALUES.
014800     05  LVLACT-ENTRY OCCURS 4 TIMES INDEXED BY LVLACT-IDX.
014900         10  LVLACT-LEVEL         PIC X(08).
015000         10  LVLACT-ACTION        PIC X(08).
015100         10  LVLACT-RANK          PIC 9(01).
015200
015300* REVERSE LOOKUP - RANK BACK TO THE ACTION TEXT, NEEDED AFTER AN
015400* OVERRIDE RULE CHANGES THE RANK.
015500 01  ACTRANK-TABLE-VALUES.
015600     05  FILLER                  PIC 9(01) VALUE 1.
015700     05  FILLER                  PIC X(08) VALUE "IGNORE  ".
015800     05  FILLER                  PIC 9(01) VALUE 2.
015900     05  FILLER                  PIC X(08) VALUE "MONITOR ".
016000     05  FILLER                  PIC 9(01) VALUE 3.
016100     05  FILLER                  PIC X(08) VALUE "FLAG    ".
016200     05  FILLER                  PIC 9(01) VALUE 4.
016300     05  FILLER                  PIC X(08) VALUE "URGENT  ".
016400
016500 01  ACTRANK-TABLE REDEFINES ACTRANK-TABLE-VALUES.
016600     05  ACTRANK-ENTRY OCCURS 4 TIMES INDEXED BY ACTRANK-IDX.
016700         10  ACTRANK-RANK         PIC 9(01).
016800         10  ACTRANK-NAME         PIC X(08).
016900
017000* ASPECT COLUMN NUMBER TO ITS SHORT PRINT NAME - SAME FIXED
017100* ORDER AS LSTINTEL/RISKREC (CLEAN/NOISE/LOCN/HOST/AMEN/SAFE).
017200 01  ASPNAME-TABLE-VALUES.
017300     05  FILLER                  PIC X(08) VALUE "CLEANLNS".
017400     05  FILLER                  PIC X(08) VALUE "NOISE   ".
017500     05  FILLER                  PIC X(08) VALUE "LOCATION".
017600     05  FILLER                  PIC X(08) VALUE "HOST-BEH".
017700     05  FILLER                  PIC X(08) VALUE "AMENITY ".
017800     05  FILLER                  PIC X(08) VALUE "SAFETY  ".
017900
018000 01  ASPNAME-TABLE REDEFINES ASPNAME-TABLE-VALUES.
018100     05  ASPNAME-ENTRY OCCURS 6 TIMES INDEXED BY ASPNAME-IDX
018200                       PIC X(08).
018300
018400 01  SORT-WORK-TABLE.
018500     05  ST-ENTRY OCCURS 200 TIMES
018600                  INDEXED BY ST-IDX, ST-IDX2, WS-BEST-IDX.
018700         10  ST-RISK-SCORE        PIC 9(3)V9(2).
018800         10  ST-RECORD            PIC X(134).
018900     05  FILLER                  PIC X(04) VALUE SPACES.
019000 77  ST-COUNT                    PIC 9(3) COMP VALUE ZERO.
019100 77  ST-OVERFLOW-SW               PIC X(01) VALUE "N".
019200     88  ST-OVERFLOWED            VALUE "Y".
019300 01  WS-SWAP-SCORE                PIC 9(3)V9(2).
019400 01  WS-SWAP-RECORD               PIC X(134).
019500 01  WS-INNER-START               PIC 9(3) COMP.
019600
019700 01  MISC-WS-FLDS.
019800     05  WS-RETURN-CD             PIC S9(4) COMP.
019900     05  WS-DECLINE-CNT           PIC 9(1) COMP.
020000     05  WS-ACTION-RANK           PIC 9(1) COMP.
020100     05  WS-SENT-NUMER            PIC S9(5)V9(4).
020200     05  WS-SENT-DENOM            PIC 9(5) COMP.
020300     05  WS-TEXT-SENT             PIC S9V9(4).
020400     05  WS-EXPECTED-RATING       PIC 9V9.
020500     05  WS-ACTUAL-RATING         PIC 9V9.
020600     05  WS-GAP                   PIC 9V9.
020700     05  WS-WORST-SCORE           PIC 9(3)V9(2).
020800     05  WS-WORST-NAME            PIC X(08).
020900     05  WS-FLAGS-PRINT           PIC X(07).
021000     05  FILLER                   PIC X(04) VALUE SPACES.
021100
021200 01  PAGE-CONTROL.
021300     05  PAGE-NBR-O               PIC 9(3) COMP VALUE ZERO.
021400     05  WS-LINES                 PIC 9(3) COMP VALUE 99.
021500     05  WS-PREV-LEVEL            PIC X(08) VALUE SPACES.
021600     05  WS-LEVEL-CNT             PIC 9(5) COMP VALUE ZERO.
021700     05  FILLER                   PIC X(04) VALUE SPACES.
021800
021900 01  BATCH-TOTALS.
022000     05  BT-LISTINGS-ASSESSED     PIC 9(5) COMP VALUE ZERO.
022100     05  BT-ACTION-IGNORE-CNT     PIC 9(5) COMP VALUE ZERO.
022200     05  BT-ACTION-MONITOR-CNT    PIC 9(5) COMP VALUE ZERO.
022300     05  BT-ACTION-FLAG-CNT       PIC 9(5) COMP VALUE ZERO.
022400     05  BT-ACTION-URGENT-CNT     PIC 9(5) COMP VALUE ZERO.
022500     05  BT-SAFETY-FLAGGED-CNT    PIC 9(5) COMP VALUE ZERO.
022600     05  FILLER                   PIC X(04) VALUE SPACES.
022700
022800 01  HDR-DATE-WORK.
022900     05  HDR-DATE.
023000         10  HDR-YY               PIC 9(4).
023100         10  HDR-MM               PIC 9(2).
023200         10  HDR-DD               PIC 9(2).
023300         10  FILLER               PIC X(01).
023400     05  FILLER                   PIC X(04) VALUE SPACES.
023500
023600 01  WS-HDR-REC.
023700     05  FILLER                  PIC X(1) VALUE SPACES.
023800     05  HDR-DATE-O.
023900         10  HDR-YY-O            PIC 9(4).
024000         10  FILLER              PIC X(1) VALUE "-".
024100         10  HDR-MM-O            PIC 9(2).
024200         10  FILLER              PIC X(1) VALUE "-".
024300         10  HDR-DD-O            PIC 9(2).
024400     05  FILLER                  PIC X(10) VALUE SPACES.
024500     05  FILLER                  PIC X(58) VALUE
024600         "GUEST REVIEW RISK ASSESSMENT REPORT".
024700     05  FILLER                  PIC X(30)
024800                   VALUE "PAGE NUMBER:" JUSTIFIED RIGHT.
024900     05  HDR-PAGE-NBR-O          PIC ZZ9.
025000
025100 01  WS-COLM-HDR-REC.
025200     05  FILLER            PIC X(14) VALUE "LISTING-ID".
025300     05  FILLER            PIC X(12) VALUE "RISK SCORE".
025400     05  FILLER            PIC X(10) VALUE "LEVEL".
025500     05  FILLER            PIC X(10) VALUE "ACTION".
025600     05  FILLER            PIC X(12) VALUE "CONFIDENCE".
025700     05  FILLER            PIC X(10) VALUE "FLAGS".
025800     05  FILLER            PIC X(22) VALUE "WORST ASPECT".
025900     05  FILLER            PIC X(42) VALUE SPACES.
026000
026100 01  WS-DETAIL-REC.
026200     05  DTL-LISTING-ID-O        PIC X(12).
026300     05  FILLER                  PIC X(2) VALUE SPACES.
026400     05  DTL-RISK-SCORE-O        PIC ZZZ9.99.
026500     05  FILLER                  PIC X(3) VALUE SPACES.
026600     05  DTL-LEVEL-O             PIC X(8).
026700     05  FILLER                  PIC X(2) VALUE SPACES.
026800     05  DTL-ACTION-O            PIC X(8).
026900     05  FILLER                  PIC X(2) VALUE SPACES.
027000     05  DTL-CONFIDENCE-O        PIC 9.9999.
027100     05  FILLER                  PIC X(3) VALUE SPACES.
027200     05  DTL-FLAGS-O             PIC X(7).
027300     05  FILLER                  PIC X(3) VALUE SPACES.
027400     05  DTL-WORST-NAME-O        PIC X(8).
027500     05  FILLER                  PIC X(1) VALUE SPACES.
027600     05  DTL-WORST-SCORE-O       PIC ZZ9.99.
027700     05  FILLER                  PIC X(41) VALUE SPACES.
027800
027900 01  WS-LEVEL-TOTAL-REC.
028000     05  FILLER                  PIC X(10) VALUE SPACES.
028100     05  FILLER                  PIC X(20) VALUE "LISTINGS AT LEVEL ".
028200     05  LVLTOT-LEVEL-O          PIC X(8).
028300     05  FILLER                  PIC X(4) VALUE " -- ".
028400     05  LVLTOT-COUNT-O          PIC ZZZZ9.
028500     05  FILLER                  PIC X(81) VALUE SPACES.
028600
028700 01  WS-FINAL-TOTAL-REC1.
028800     05  FILLER                  PIC X(10) VALUE SPACES.
028900     05  FILLER                  PIC X(26)
029000                   VALUE "TOTAL LISTINGS ASSESSED: ".
029100     05  FTOT-ASSESSED-O         PIC ZZZZ9.
029200     05  FILLER                  PIC X(91) VALUE SPACES.
029300
029400 01  WS-FINAL-TOTAL-REC2.
029500     05  FILLER                  PIC X(10) VALUE SPACES.
029600     05  FILLER                  PIC X(18) VALUE "ACTION  IGNORE:".
029700     05  FTOT-IGNORE-O           PIC ZZZZ9.
029800     05  FILLER                  PIC X(3) VALUE SPACES.
029900     05  FILLER                  PIC X(10) VALUE "MONITOR:".
030000     05  FTOT-MONITOR-O          PIC ZZZZ9.
030100     05  FILLER                  PIC X(3) VALUE SPACES.
030200     05  FILLER                  PIC X(7) VALUE "FLAG:".
030300     05  FTOT-FLAG-O             PIC ZZZZ9.
030400     05  FILLER                  PIC X(3) VALUE SPACES.
030500     05  FILLER                  PIC X(9) VALUE "URGENT:".
030600     05  FTOT-URGENT-O           PIC ZZZZ9.
030700     05  FILLER                  PIC X(55) VALUE SPACES.
030800
030900 01  WS-FINAL-TOTAL-REC3.
031000     05  FILLER                  PIC X(10) VALUE SPACES.
031100     05  FILLER                  PIC X(28)
031200                   VALUE "SAFETY-FLAGGED LISTINGS: ".
031300     05  FTOT-SAFETY-O           PIC ZZZZ9.
031400     05  FILLER                  PIC X(87) VALUE SPACES.
031500
031600 01  WS-BLANK-LINE.
031700     05  FILLER     PIC X(132) VALUE SPACES.
031800
031900 01  FLAGS-AND-SWITCHES.
032000     05  MORE-DATA-SW             PIC X(01) VALUE "Y".
032100         88 NO-MORE-DATA VALUE "N".
032200     05  FILLER                   PIC X(02) VALUE SPACES.
032300
032400 PROCEDURE DIVISION.
032500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
032600     PERFORM 100-MAINLINE THRU 100-EXIT
032700               UNTIL NO-MORE-DATA.
032800     PERFORM 700-PRINT-REPORT THRU 700-EXIT.
032900     PERFORM 999-CLEANUP THRU 999-EXIT.
033000     MOVE +0 TO RETURN-CODE.
033100     GOBACK.
033200
033300 000-HOUSEKEEPING.
033400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
033500     DISPLAY "******** BEGIN JOB RSKASSES ********".
033600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
033700     PERFORM 810-READ-RUNCTL THRU 810-EXIT.
033800     PERFORM 900-READ-LSTINTEL THRU 900-EXIT.
033900 000-EXIT.
034000     EXIT.
034100
034200 100-MAINLINE.
034300     MOVE "100-MAINLINE" TO PARA-NAME.
034400     PERFORM 200-ASSESS-LISTING THRU 200-EXIT.
034500     PERFORM 900-READ-LSTINTEL THRU 900-EXIT.
034600 100-EXIT.
034700     EXIT.
034800
034900 200-ASSESS-LISTING.
035000     MOVE "200-ASSESS-LISTING" TO PARA-NAME.
035100     PERFORM 205-INIT-ASSESS-REC THRU 205-EXIT.
035200     CALL "RISKCALC" USING LISTING-INTEL-RECORD,
035300                            RISK-ASSESS-RECORD, WS-RETURN-CD.
035400     PERFORM 300-CONTRADICTION-DETECT THRU 300-EXIT.
035500     IF NOT LI-RATING-NOT-GIVEN
035600         PERFORM 400-RATING-LAG-CHECK THRU 400-EXIT
035700     END-IF.
035800     PERFORM 500-ACTION-MAPPER THRU 500-EXIT.
035900     PERFORM 550-TALLY-ACTION THRU 550-EXIT.
036000     WRITE RISKASSESS-FD-REC FROM RISK-ASSESS-RECORD.
036100     ADD 1 TO BT-LISTINGS-ASSESSED.
036200     PERFORM 600-STORE-FOR-SORT THRU 600-EXIT.
036300 200-EXIT.
036400     EXIT.
036500
036600 205-INIT-ASSESS-REC.
036700     MOVE SPACES TO RA-LISTING-ID RA-RISK-LEVEL
036800                    RA-RECOMMENDED-ACTION.
036900     MOVE ZERO TO RA-OVERALL-RISK-SCORE RA-OVERALL-CONFIDENCE
037000                  RA-DRIVER-COUNT.
037100     MOVE "N" TO RA-FLAG-HIGH-VARIANCE RA-FLAG-POLARIZED
037200                 RA-FLAG-DECLINING RA-FLAG-MULTI-DECLINE
037300                 RA-FLAG-RATING-LAG RA-FLAG-LOW-CONFIDENCE
037400                 RA-FLAG-SAFETY.
037500 205-EXIT.
037600     EXIT.
037700
037800******************************************************************
037900* 300-CONTRADICTION-DETECT - RAISES THE SIX RISK-REPORT FLAGS    *
038000* OVER THE ASPECT AGGREGATES JUST SCORED BY RISKCALC.            *
038100******************************************************************
038200 300-CONTRADICTION-DETECT.
038300     MOVE "300-CONTRADICTION-DETECT" TO PARA-NAME.
038400     MOVE ZERO TO WS-DECLINE-CNT.
038500     PERFORM 310-CHECK-ONE-ASPECT THRU 310-EXIT
038600               VARYING LI-ASPECT-IDX FROM 1 BY 1
038700               UNTIL LI-ASPECT-IDX > 6.
038800     IF WS-DECLINE-CNT >= 2
038900         MOVE "Y" TO RA-FLAG-MULTI-DECLINE
039000         ADD 1 TO RA-DRIVER-COUNT
039100     END-IF.
039200     IF RA-OVERALL-CONFIDENCE < 0.3
039300         MOVE "Y" TO RA-FLAG-LOW-CONFIDENCE
039400         ADD 1 TO RA-DRIVER-COUNT
039500     END-IF.
039600* SAFETY IS ASPECT COLUMN 6 IN THE FIXED ORDER.
039700     IF LI-MENTION-COUNT(6) >= 1 AND LI-WEIGHTED-SENT(6) < -0.2
039800         MOVE "Y" TO RA-FLAG-SAFETY
039900         ADD 1 TO RA-DRIVER-COUNT
040000     END-IF.
040100 300-EXIT.
040200     EXIT.
040300
040400 310-CHECK-ONE-ASPECT.
040500     IF LI-MENTION-COUNT(LI-ASPECT-IDX) = ZERO
040600         GO TO 310-EXIT.
040700     IF LI-SENT-VARIANCE(LI-ASPECT-IDX) > 0.25
040800        AND LI-MENTION-COUNT(LI-ASPECT-IDX) >= 3
040900        AND NOT RA-HIGH-VARIANCE-SET
041000         MOVE "Y" TO RA-FLAG-HIGH-VARIANCE
041100         ADD 1 TO RA-DRIVER-COUNT
041200     END-IF.
041300     IF LI-DISAGREEMENT(LI-ASPECT-IDX) > 0.6
041400        AND LI-MENTION-COUNT(LI-ASPECT-IDX) >= 4
041500        AND NOT RA-POLARIZED-SET
041600         MOVE "Y" TO RA-FLAG-POLARIZED
041700         ADD 1 TO RA-DRIVER-COUNT
041800     END-IF.
041900     IF LI-TREND-DECLINING(LI-ASPECT-IDX)
042000         ADD 1 TO WS-DECLINE-CNT
042100         IF NOT RA-DECLINING-SET
042200             MOVE "Y" TO RA-FLAG-DECLINING
042300             ADD 1 TO RA-DRIVER-COUNT
042400         END-IF
042500     END-IF.
042600 310-EXIT.
042700     EXIT.
042800
042900******************************************************************
043000* 400-RATING-LAG-CHECK - COMPARES THE LISTING'S OWN STAR RATING  *
043100* AGAINST AN EXPECTED RATING DERIVED FROM TEXT SENTIMENT.         *
043200******************************************************************
043300 400-RATING-LAG-CHECK.
043400     MOVE "400-RATING-LAG-CHECK" TO PARA-NAME.
043500     MOVE ZERO TO WS-SENT-NUMER WS-SENT-DENOM.
043600     PERFORM 405-ACCUM-TEXT-SENT THRU 405-EXIT
043700               VARYING LI-ASPECT-IDX FROM 1 BY 1
043800               UNTIL LI-ASPECT-IDX > 6.
043900     IF WS-SENT-DENOM = ZERO
044000         GO TO 400-EXIT.
044100     COMPUTE WS-TEXT-SENT ROUNDED = WS-SENT-NUMER / WS-SENT-DENOM.
044200     COMPUTE WS-EXPECTED-RATING ROUNDED =
044300                3.0 + (2.0 * WS-TEXT-SENT).
044400     MOVE LI-ACTUAL-RATING TO WS-ACTUAL-RATING.
044500     IF WS-ACTUAL-RATING >= WS-EXPECTED-RATING
044600         COMPUTE WS-GAP = WS-ACTUAL-RATING - WS-EXPECTED-RATING
044700     ELSE
044800         COMPUTE WS-GAP = WS-EXPECTED-RATING - WS-ACTUAL-RATING
044900     END-IF.
045000     IF WS-GAP >= 1.0
045100         MOVE "Y" TO RA-FLAG-RATING-LAG
045200         ADD 1 TO RA-DRIVER-COUNT
045300     END-IF.
045400 400-EXIT.
045500     EXIT.
045600
045700 405-ACCUM-TEXT-SENT.
045800     IF LI-MENTION-COUNT(LI-ASPECT-IDX) > ZERO
045900         COMPUTE WS-SENT-NUMER ROUNDED = WS-SENT-NUMER +
046000              (LI-MENTION-COUNT(LI-ASPECT-IDX) *
046100                        LI-WEIGHTED-SENT(LI-ASPECT-IDX))
046200         ADD LI-MENTION-COUNT(LI-ASPECT-IDX) TO WS-SENT-DENOM
046300     END-IF.
046400 405-EXIT.
046500     EXIT.
046600
046700******************************************************************
046800* 500-ACTION-MAPPER - BASE LEVEL-TO-ACTION MAPPING, THEN THE     *
046900* THREE OVERRIDE RULES (NEVER A DOWNGRADE).                      *
047000******************************************************************
047100 500-ACTION-MAPPER.
047200     MOVE "500-ACTION-MAPPER" TO PARA-NAME.
047300     SET LVLACT-IDX TO 1.
047400     SEARCH LVLACT-ENTRY
047500         AT END
047600             MOVE 4 TO WS-ACTION-RANK
047700         WHEN LVLACT-LEVEL(LVLACT-IDX) = RA-RISK-LEVEL
047800             MOVE LVLACT-RANK(LVLACT-IDX) TO WS-ACTION-RANK
047900     END-SEARCH.
048000
048100     IF RA-SAFETY-SET
048200         MOVE 4 TO WS-ACTION-RANK
048300     END-IF.
048400     IF RA-MULTI-DECLINE-SET AND WS-ACTION-RANK < 3
048500         MOVE 3 TO WS-ACTION-RANK
048600     END-IF.
048700     IF RA-RATING-LAG-SET AND WS-ACTION-RANK < 4
048800         ADD 1 TO WS-ACTION-RANK
048900     END-IF.
049000
049100     SET ACTRANK-IDX TO 1.
049200     SEARCH ACTRANK-ENTRY
049300         AT END
049400             MOVE "URGENT  " TO RA-RECOMMENDED-ACTION
049500         WHEN ACTRANK-RANK(ACTRANK-IDX) = WS-ACTION-RANK
049600             MOVE ACTRANK-NAME(ACTRANK-IDX) TO RA-RECOMMENDED-ACTION
049700     END-SEARCH.
049800 500-EXIT.
049900     EXIT.
050000
050100 550-TALLY-ACTION.
050200     IF RA-ACTION-IGNORE
050300         ADD 1 TO BT-ACTION-IGNORE-CNT
050400     ELSE
050500     IF RA-ACTION-MONITOR
050600         ADD 1 TO BT-ACTION-MONITOR-CNT
050700     ELSE
050800     IF RA-ACTION-FLAG
050900         ADD 1 TO BT-ACTION-FLAG-CNT
051000     ELSE
051100         ADD 1 TO BT-ACTION-URGENT-CNT.
051200     IF RA-SAFETY-SET
051300         ADD 1 TO BT-SAFETY-FLAGGED-CNT
051400     END-IF.
051500 550-EXIT.
051600     EXIT.
051700
051800 600-STORE-FOR-SORT.
051900     IF ST-COUNT >= 200
052000         IF NOT ST-OVERFLOWED
052100             DISPLAY "** WARNING - RISK-REPORT TABLE FULL AT 200 "
052200                     "LISTINGS - REMAINDER OF RUN NOT PRINTED"
052300             MOVE "Y" TO ST-OVERFLOW-SW
052400         END-IF
052500         GO TO 600-EXIT
052600     END-IF.
052700     ADD 1 TO ST-COUNT.
052800     SET ST-IDX TO ST-COUNT.
052900     MOVE RA-OVERALL-RISK-SCORE TO ST-RISK-SCORE(ST-IDX).
053000     MOVE RISK-ASSESS-RECORD TO ST-RECORD(ST-IDX).
053100 600-EXIT.
053200     EXIT.
053300
053400******************************************************************
053500* 700-PRINT-REPORT - SORTS THE IN-MEMORY TABLE WORST-FIRST AND   *
053600* PRINTS THE RISK-REPORT WITH A LEVEL CONTROL BREAK.             *
053700******************************************************************
053800 700-PRINT-REPORT.
053900     MOVE "700-PRINT-REPORT" TO PARA-NAME.
054000     PERFORM 710-SORT-DESCENDING THRU 710-EXIT.
054100     MOVE SPACES TO WS-PREV-LEVEL.
054200     MOVE ZERO TO WS-LEVEL-CNT.
054300     PERFORM 730-PRINT-DETAIL THRU 730-EXIT
054400               VARYING ST-IDX FROM 1 BY 1
054500               UNTIL ST-IDX > ST-COUNT.
054600     IF ST-COUNT > 0
054700         PERFORM 790-PRINT-LEVEL-TOTAL THRU 790-EXIT
054800     END-IF.
054900     PERFORM 795-PRINT-FINAL-TOTALS THRU 795-EXIT.
055000 700-EXIT.
055100     EXIT.
055200
055300 710-SORT-DESCENDING.
055400     IF ST-COUNT < 2
055500         GO TO 710-EXIT.
055600     PERFORM 712-SORT-ONE-PASS THRU 712-EXIT
055700               VARYING ST-IDX FROM 1 BY 1
055800               UNTIL ST-IDX >= ST-COUNT.
055900 710-EXIT.
056000     EXIT.
056100
056200 712-SORT-ONE-PASS.
056300     SET WS-BEST-IDX TO ST-IDX.
056400     COMPUTE WS-INNER-START = ST-IDX + 1.
056500     PERFORM 714-FIND-MAX THRU 714-EXIT
056600               VARYING ST-IDX2 FROM WS-INNER-START BY 1
056700               UNTIL ST-IDX2 > ST-COUNT.
056800     IF WS-BEST-IDX NOT = ST-IDX
056900         MOVE ST-RISK-SCORE(ST-IDX) TO WS-SWAP-SCORE
057000         MOVE ST-RECORD(ST-IDX) TO WS-SWAP-RECORD
057100         MOVE ST-RISK-SCORE(WS-BEST-IDX) TO ST-RISK-SCORE(ST-IDX)
057200         MOVE ST-RECORD(WS-BEST-IDX) TO ST-RECORD(ST-IDX)
057300         MOVE WS-SWAP-SCORE TO ST-RISK-SCORE(WS-BEST-IDX)
057400         MOVE WS-SWAP-RECORD TO ST-RECORD(WS-BEST-IDX)
057500     END-IF.
057600 712-EXIT.
057700     EXIT.
057800
057900 714-FIND-MAX.
058000     IF ST-RISK-SCORE(ST-IDX2) > ST-RISK-SCORE(WS-BEST-IDX)
058100         SET WS-BEST-IDX TO ST-IDX2
058200     END-IF.
058300 714-EXIT.
058400     EXIT.
058500
058600 720-PRINT-HEADER.
058700     MOVE "720-PRINT-HEADER" TO PARA-NAME.
058800     ADD 1 TO PAGE-NBR-O.
058900     MOVE WS-AS-OF-DATE TO HDR-DATE.
059000     MOVE HDR-YY TO HDR-YY-O.
059100     MOVE HDR-MM TO HDR-MM-O.
059200     MOVE HDR-DD TO HDR-DD-O.
059300     MOVE PAGE-NBR-O TO HDR-PAGE-NBR-O.
059400     WRITE RPT-REC FROM WS-BLANK-LINE
059500         AFTER ADVANCING 1.
059600     WRITE RPT-REC FROM WS-HDR-REC
059700         AFTER ADVANCING NEXT-PAGE.
059800     WRITE RPT-REC FROM WS-BLANK-LINE
059900         AFTER ADVANCING 1.
060000     WRITE RPT-REC FROM WS-COLM-HDR-REC
060100         AFTER ADVANCING 1.
060200     MOVE ZERO TO WS-LINES.
060300 720-EXIT.
060400     EXIT.
060500
060600 730-PRINT-DETAIL.
060700     MOVE "730-PRINT-DETAIL" TO PARA-NAME.
060800     MOVE ST-RECORD(ST-IDX) TO RISK-ASSESS-RECORD.
060900     IF WS-LINES = 0 OR WS-LINES > 45
061000         PERFORM 720-PRINT-HEADER THRU 720-EXIT
061100     END-IF.
061200     IF ST-IDX > 1 AND RA-RISK-LEVEL NOT = WS-PREV-LEVEL
061300         IF WS-PREV-LEVEL NOT = SPACES
061400             PERFORM 790-PRINT-LEVEL-TOTAL THRU 790-EXIT
061500         END-IF
061600         MOVE ZERO TO WS-LEVEL-CNT
061700     END-IF.
061800     MOVE RA-RISK-LEVEL TO WS-PREV-LEVEL.
061900     ADD 1 TO WS-LEVEL-CNT.
062000
062100     PERFORM 740-FIND-WORST-ASPECT THRU 740-EXIT.
062200
062300     MOVE RA-LISTING-ID TO DTL-LISTING-ID-O.
062400     MOVE RA-OVERALL-RISK-SCORE TO DTL-RISK-SCORE-O.
062500     MOVE RA-RISK-LEVEL TO DTL-LEVEL-O.
062600     MOVE RA-RECOMMENDED-ACTION TO DTL-ACTION-O.
062700     MOVE RA-OVERALL-CONFIDENCE TO DTL-CONFIDENCE-O.
062800     PERFORM 750-BUILD-FLAGS-STRING THRU 750-EXIT.
062900     MOVE WS-FLAGS-PRINT TO DTL-FLAGS-O.
063000     MOVE WS-WORST-NAME TO DTL-WORST-NAME-O.
063100     MOVE WS-WORST-SCORE TO DTL-WORST-SCORE-O.
063200
063300     WRITE RPT-REC FROM WS-DETAIL-REC
063400         AFTER ADVANCING 1.
063500     ADD 1 TO WS-LINES.
063600 730-EXIT.
063700     EXIT.
063800
063900 740-FIND-WORST-ASPECT.
064000     MOVE ZERO TO WS-WORST-SCORE.
064100     MOVE SPACES TO WS-WORST-NAME.
064200     PERFORM 742-CHECK-ASPECT THRU 742-EXIT
064300               VARYING RA-ASPECT-IDX FROM 1 BY 1
064400               UNTIL RA-ASPECT-IDX > 6.
064500 740-EXIT.
064600     EXIT.
064700
064800 742-CHECK-ASPECT.
064900     IF RA-ASPECT-RISK-SCORE(RA-ASPECT-IDX) > WS-WORST-SCORE
065000         MOVE RA-ASPECT-RISK-SCORE(RA-ASPECT-IDX) TO WS-WORST-SCORE
065100         SET ASPNAME-IDX TO RA-ASPECT-IDX
065200         MOVE ASPNAME-ENTRY(ASPNAME-IDX) TO WS-WORST-NAME
065300     END-IF.
065400 742-EXIT.
065500     EXIT.
065600
065700 750-BUILD-FLAGS-STRING.
065800     MOVE "......." TO WS-FLAGS-PRINT.
065900     IF RA-HIGH-VARIANCE-SET  MOVE "V" TO WS-FLAGS-PRINT(1:1).
066000     IF RA-POLARIZED-SET      MOVE "P" TO WS-FLAGS-PRINT(2:1).
066100     IF RA-DECLINING-SET      MOVE "D" TO WS-FLAGS-PRINT(3:1).
066200     IF RA-MULTI-DECLINE-SET  MOVE "M" TO WS-FLAGS-PRINT(4:1).
066300     IF RA-RATING-LAG-SET     MOVE "R" TO WS-FLAGS-PRINT(5:1).
066400     IF RA-LOW-CONFIDENCE-SET MOVE "L" TO WS-FLAGS-PRINT(6:1).
066500     IF RA-SAFETY-SET         MOVE "S" TO WS-FLAGS-PRINT(7:1).
066600 750-EXIT.
066700     EXIT.
066800
066900 790-PRINT-LEVEL-TOTAL.
067000     MOVE "790-PRINT-LEVEL-TOTAL" TO PARA-NAME.
067100     MOVE WS-PREV-LEVEL TO LVLTOT-LEVEL-O.
067200     MOVE WS-LEVEL-CNT TO LVLTOT-COUNT-O.
067300     WRITE RPT-REC FROM WS-LEVEL-TOTAL-REC
067400         AFTER ADVANCING 2.
067500     ADD 2 TO WS-LINES.
067600 790-EXIT.
067700     EXIT.
067800
067900 795-PRINT-FINAL-TOTALS.
068000     MOVE "795-PRINT-FINAL-TOTALS" TO PARA-NAME.
068100     MOVE BT-LISTINGS-ASSESSED TO FTOT-ASSESSED-O.
068200     WRITE RPT-REC FROM WS-BLANK-LINE
068300         AFTER ADVANCING 1.
068400     WRITE RPT-REC FROM WS-FINAL-TOTAL-REC1
068500         AFTER ADVANCING 1.
068600     MOVE BT-ACTION-IGNORE-CNT TO FTOT-IGNORE-O.
068700     MOVE BT-ACTION-MONITOR-CNT TO FTOT-MONITOR-O.
068800     MOVE BT-ACTION-FLAG-CNT TO FTOT-FLAG-O.
068900     MOVE BT-ACTION-URGENT-CNT TO FTOT-URGENT-O.
069000     WRITE RPT-REC FROM WS-FINAL-TOTAL-REC2
069100         AFTER ADVANCING 1.
069200     MOVE BT-SAFETY-FLAGGED-CNT TO FTOT-SAFETY-O.
069300     WRITE RPT-REC FROM WS-FINAL-TOTAL-REC3
069400         AFTER ADVANCING 1.
069500     IF ST-OVERFLOWED
069600         DISPLAY "** NOTE - RISK-REPORT WAS TRUNCATED AT 200 "
069700                 "LISTINGS (SEE RUN LOG) **"
069800     END-IF.
069900 795-EXIT.
070000     EXIT.
070100
070200 800-OPEN-FILES.
070300     MOVE "800-OPEN-FILES" TO PARA-NAME.
070400     OPEN INPUT RUNCTL, LSTINTEL.
070500     OPEN OUTPUT RISKASSESS, RISKRPT, SYSOUT.
070600 800-EXIT.
070700     EXIT.
070800
070900 850-CLOSE-FILES.
071000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
071100     CLOSE RUNCTL, LSTINTEL, RISKASSESS, RISKRPT, SYSOUT.
071200 850-EXIT.
071300     EXIT.
071400
071500 810-READ-RUNCTL.
071600     MOVE "810-READ-RUNCTL" TO PARA-NAME.
071700     READ RUNCTL INTO RUN-CONTROL-RECORD
071800         AT END
071900             MOVE "** MISSING RUN-CONTROL RECORD" TO ABEND-REASON
072000             GO TO 1000-ABEND-RTN
072100     END-READ.
072200     MOVE AS-OF-DATE TO WS-AS-OF-DATE.
072300 810-EXIT.
072400     EXIT.
072500
072600 900-READ-LSTINTEL.
072700     MOVE "900-READ-LSTINTEL" TO PARA-NAME.
072800     READ LSTINTEL INTO LISTING-INTEL-RECORD
072900         AT END MOVE "N" TO MORE-DATA-SW
073000         GO TO 900-EXIT
073100     END-READ.
073200 900-EXIT.
073300     EXIT.
073400
073500 999-CLEANUP.
073600     MOVE "999-CLEANUP" TO PARA-NAME.
073700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
073800     DISPLAY "** LISTINGS ASSESSED *** " BT-LISTINGS-ASSESSED.
073900     DISPLAY "** ACTION IGNORE ******* " BT-ACTION-IGNORE-CNT.
074000     DISPLAY "** ACTION MONITOR ****** " BT-ACTION-MONITOR-CNT.
074100     DISPLAY "** ACTION FLAG ********* " BT-ACTION-FLAG-CNT.
074200     DISPLAY "** ACTION URGENT ******* " BT-ACTION-URGENT-CNT.
074300     DISPLAY "** SAFETY FLAGGED ****** " BT-SAFETY-FLAGGED-CNT.
074400     DISPLAY "******** NORMAL END OF JOB RSKASSES ********".
074500 999-EXIT.
074600     EXIT.
074700
074800 1000-ABEND-RTN.
074900     WRITE SYSOUT-REC FROM ABEND-REC.
075000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
075100     DISPLAY "*** ABNORMAL END OF JOB - RSKASSES ***" UPON CONSOLE.
075200     MOVE 16 TO RETURN-CODE.
075300     STOP RUN.
