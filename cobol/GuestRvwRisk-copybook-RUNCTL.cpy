000100******************************************************************
000200* COPYBOOK RUNCTL                                                *
000300* RUN CONTROL RECORD - SINGLE RECORD INPUT TO RVWINTEL (PASS 1)  *
000400* CARRIES THE "AS-OF" DATE USED FOR RECENCY WEIGHTING AND TREND  *
000500******************************************************************
000600* MAINTENANCE:                                                   *
000700*   07/11/16  RW   ORIGINAL LAYOUT                                *
000750*   06/05/23  DSK  DROPPED THE TRAILING FILLER BYTE ADDED LAST     *
000760*                  PASS - THIS RECORD IS ONE PINNED 8-BYTE FIELD,  *
000770*                  SAME AS CLCLBCST'S OLD LINKAGE RECORD, AND HAS  *
000780*                  NO ROOM FOR A PAD BYTE WITHOUT SHRINKING        *
000790*                  AS-OF-DATE ITSELF (TICKET GR-2602)              *
000800******************************************************************
000900 01  RUN-CONTROL-RECORD.
001000     05  AS-OF-DATE               PIC 9(8).
