000100******************************************************************
000200* COPYBOOK ABENDREC                                              *
000300* DUMP/ABEND DIAGNOSTIC LINE - WRITTEN TO SYSOUT BEFORE A         *
000400* FORCED ABEND (SEE 1000-ABEND-RTN IN RVWINTEL AND RSKASSES)     *
000500******************************************************************
000600* MAINTENANCE:                                                   *
000700*   07/11/16  RW   ORIGINAL LAYOUT, CARRIED OVER FROM THE DAILY   *
000800*                  CHARGES JOBS' DUMP-LINE CONVENTION             *
000900******************************************************************
001000 01  ABEND-REC.
001100     05  ABEND-REASON             PIC X(60).
001200     05  FILLER                   PIC X(05) VALUE SPACES.
001300     05  FILLER                   PIC X(10) VALUE "EXPECTED: ".
001400     05  EXPECTED-VAL             PIC X(12).
001500     05  FILLER                   PIC X(05) VALUE SPACES.
001600     05  FILLER                   PIC X(08) VALUE "ACTUAL: ".
001700     05  ACTUAL-VAL               PIC X(12).
001800     05  FILLER                   PIC X(18) VALUE SPACES.
001900*    LINE LENGTH: 60+5+10+12+5+8+12+18 = 130 - MATCHES SYSOUT-REC
